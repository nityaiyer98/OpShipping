000100*-----------------------------------------------------------------
000110*    PROGRAMA EXPP0920
000120*    SISTEMA DE OPERACAO DE EXPEDICAO - EXP
000130*    SUBDIVISAO DE ESPACO LIVRE (BEST-FIT) - SUBROTINA DO
000140*    ENCAIXOTADOR (EXPP0300)
000150*-----------------------------------------------------------------
000160 IDENTIFICATION DIVISION.
000170*-----------------------------------------------------------------
000180 PROGRAM-ID.       EXPP0920.
000190 AUTHOR.           JOAO CARLOS MEDEIROS.
000200 INSTALLATION.     DEPTO DE LOGISTICA - CENTRO DE DISTRIBUICAO.
000210 DATE-WRITTEN.     22/01/1991.
000220 DATE-COMPILED.    22/01/1991.
000230 SECURITY.         USO INTERNO - A LOGICA DE ESCOLHA DE LADO E DE
000240                   OPCAO A/B FOI TIRADA A DEDO DA PLANILHA DO
000250                   DEPTO. NAO "MELHORAR" SEM CONFERIR CONTRA OS
000260                   CASOS DE TESTE DO MANUAL EXP-03/91.
000270*-----------------------------------------------------------------
000280*    PROPOSITO: RECEBE AS DIMENSOES DE UM ITEM (JA SABIDO QUE
000290*    CABE) E DE UM BLOCO LIVRE, E DEVOLVE OS BLOCOS LIVRES QUE
000300*    SOBRAM AO REDOR DO ITEM DEPOIS DE ENCAIXADO NUM CANTO DO
000310*    BLOCO - DE ZERO A TRES BLOCOS, EM ORDEM CRESCENTE DE VOLUME.
000320*-----------------------------------------------------------------
000330*    HISTORICO DE ALTERACOES
000340*    22/01/1991 - JCM - EXP0006 - VERSAO INICIAL.
000350*    09/11/1999 - LPA - EXP0093 - AJUSTE ANO 2000: NENHUM CAMPO DE
000360*                        DATA NESTE PROGRAMA, NADA ALTERADO ALEM
000370*                        DO REGISTRO DESTA REVISAO.
000380*    27/06/2003 - LPA - EXP0097 - CONFERIDA A TABELA DE ROTACAO
000390*                        (WS-TAB-ROTACAO) CONTRA O MANUAL
000400*                        EXP-03/91 APOS TROCA DE ENCARREGADO -
000410*                        VALORES CONFIRMADOS, SEM ALTERACAO.
000420*    05/04/2005 - MFS - EXP0100 - AUDITORIA DA QUALIDADE:
000430*                        CONFERIDA A REGRA "EMPATE VAI PARA A
000440*                        OPCAO B" (P400) CONTRA A PLANILHA DO
000450*                        DEPTO - SEM ALTERACAO DE LOGICA.
000460*    30/01/2008 - MFS - EXP0106 - RETIRADA A CLASSE EXP-CLASSE-
000470*                        NUMERICA E O FLAG WS-FLAG-DADOS EM P100 -
000480*                        DIMENSAO DO BLOCO JA CHEGA CONFERIDA DO
000490*                        TESTE DE ENCAIXE (EXPP0910), A CONFERENCIA
000500*                        NUNCA CHEGOU A BARRAR NADA EM PRODUCAO.
000510*-----------------------------------------------------------------
000520 ENVIRONMENT DIVISION.
000530*-----------------------------------------------------------------
000540 DATA DIVISION.
000550*-----------------------------------------------------------------
000560 WORKING-STORAGE SECTION.
000570*
000580 77  WS-S                               PIC 9(01)  COMP.
000590 77  WS-CI                              PIC 9(01)  COMP.
000600 77  WS-CJ                              PIC 9(01)  COMP.
000610 77  WS-QTD-CAND                        PIC 9(01)  COMP.
000620 77  WS-QTD-CAND-MENOS-1                PIC 9(01)  COMP.
000630 77  WS-OUTRO-1                         PIC 9(04).
000640 77  WS-OUTRO-2                         PIC 9(04).
000650*
000660*    INDICA SE O LADO-1 DO ENCAIXE JA FOI ACHADO NA VARREDURA.
000670 01  WS-FLAG-LADO1.
000680     05  WS-FLAG-LADO1-VAL             PIC X(01)  VALUE "N".
000690         88  WS-LADO1-ACHADO           VALUE "S".
000700         88  WS-LADO1-NAO-ACHADO       VALUE "N".
000710     05  FILLER                        PIC X(01).
000720*
000730*    INDICA SE HOUVE BLOCO DE CAMADA SUPERIOR (PASSO 1 DO METODO).
000740 01  WS-FLAG-CAMADA.
000750     05  WS-FLAG-CAMADA-VAL            PIC X(01)  VALUE "N".
000760         88  WS-TEM-CAMADA             VALUE "S".
000770         88  WS-SEM-CAMADA             VALUE "N".
000780     05  FILLER                        PIC X(01).
000790*
000800*    AREA DE TRABALHO PARA ORDENAR UM TRIO DE DIMENSOES (P950).
000810 01  WS-ORD-TRIO.
000820     05  WS-ORD-A                      PIC 9(04).
000830     05  WS-ORD-B                      PIC 9(04).
000840     05  WS-ORD-C                      PIC 9(04).
000850     05  WS-ORD-TROCA                  PIC 9(04).
000860     05  FILLER                        PIC X(02).
000870*
000880*    COPIA DE TRABALHO DO BLOCO RECEBIDO - PODE SER ENCOLHIDA NO
000890*    LADO-1 PELO PASSO 1 DO METODO ANTES DE CALCULAR AS OPCOES.
000900 01  WS-BLOCO-ATUAL.
000910     05  WS-BAT-VAL                    PIC 9(04)  OCCURS 3 TIMES.
000920     05  FILLER                        PIC X(02).
000930*
000940 01  WS-LADOS-ESCOLHIDOS.
000950     05  WS-LADO-1                     PIC 9(01).
000960     05  WS-LADO-2                     PIC 9(01).
000970     05  WS-LADO-3                     PIC 9(01).
000980     05  FILLER                        PIC X(03).
000990*
001000 01  WS-CAMADA.
001010     05  WS-CAMADA-DIM-1               PIC 9(04).
001020     05  WS-CAMADA-DIM-2               PIC 9(04).
001030     05  WS-CAMADA-DIM-3               PIC 9(04).
001040     05  FILLER                        PIC X(02).
001050*
001060*    OPCAO A: BLOCO-2 JUNTO AO LADO-3, BLOCO-3 JUNTO AO LADO-2.
001070 01  WS-OPCAO-A.
001080     05  WS-B2A-DIM-1                  PIC 9(04).
001090     05  WS-B2A-DIM-2                  PIC 9(04).
001100     05  WS-B2A-DIM-3                  PIC 9(04).
001110     05  WS-B3A-DIM-1                  PIC 9(04).
001120     05  WS-B3A-DIM-2                  PIC 9(04).
001130     05  WS-B3A-DIM-3                  PIC 9(04).
001140     05  FILLER                        PIC X(02).
001150*
001160*    OPCAO B: BLOCO-2 JUNTO AO LADO-2, BLOCO-3 JUNTO AO LADO-3.
001170 01  WS-OPCAO-B.
001180     05  WS-B2B-DIM-1                  PIC 9(04).
001190     05  WS-B2B-DIM-2                  PIC 9(04).
001200     05  WS-B2B-DIM-3                  PIC 9(04).
001210     05  WS-B3B-DIM-1                  PIC 9(04).
001220     05  WS-B3B-DIM-2                  PIC 9(04).
001230     05  WS-B3B-DIM-3                  PIC 9(04).
001240     05  FILLER                        PIC X(02).
001250*
001260 01  WS-VOLUMES-OPCAO.
001270     05  WS-VOL-B2A                    PIC S9(12).
001280     05  WS-VOL-B2B                    PIC S9(12).
001290     05  FILLER                        PIC X(02).
001300*
001310 01  WS-ESCOLHIDOS.
001320     05  WS-B2-ESC-DIM-1               PIC 9(04).
001330     05  WS-B2-ESC-DIM-2               PIC 9(04).
001340     05  WS-B2-ESC-DIM-3               PIC 9(04).
001350     05  WS-B3-ESC-DIM-1               PIC 9(04).
001360     05  WS-B3-ESC-DIM-2               PIC 9(04).
001370     05  WS-B3-ESC-DIM-3               PIC 9(04).
001380     05  FILLER                        PIC X(02).
001390*
001400*    ATE TRES CANDIDATOS (CAMADA + BLOCO-2 + BLOCO-3 ESCOLHIDOS)
001410*    ANTES DO FILTRO DE VOLUME ZERO E DA ORDENACAO POR VOLUME.
001420 01  WS-CANDIDATOS.
001430     05  WS-CAND OCCURS 3 TIMES.
001440         10  WS-CAND-DIM-1              PIC 9(04).
001450         10  WS-CAND-DIM-2              PIC 9(04).
001460         10  WS-CAND-DIM-3              PIC 9(04).
001470         10  WS-CAND-VOL                PIC S9(12).
001480     05  FILLER                        PIC X(02).
001490*
001500 01  WS-CAND-TROCA-AREA.
001510     05  WS-CAND-TROCA-DIM-1           PIC 9(04).
001520     05  WS-CAND-TROCA-DIM-2           PIC 9(04).
001530     05  WS-CAND-TROCA-DIM-3           PIC 9(04).
001540     05  WS-CAND-TROCA-VOL             PIC S9(12).
001550     05  FILLER                        PIC X(02).
001560*
001570*-----------------------------------------------------------------
001580*    TABELA DE ROTACAO DOS LADOS 2/3 EM FUNCAO DO LADO-1 JA
001590*    ESCOLHIDO (EXP0006) - CADA LINHA TRAZ, NESTA ORDEM, O LADO
001600*    "MENOS-1", O LADO "MENOS-2", O LADO "MAIS-1" E O LADO
001610*    "MAIS-2" (INDICES MODULO 3 DO METODO, JA RESOLVIDOS A MAO
001620*    PARA NAO PRECISAR DE ARITMETICA DE MODULO COM SINAL NO
001630*    COBOL). LINHA 1 = LADO-1 IGUAL A 1, E ASSIM POR DIANTE.
001640*-----------------------------------------------------------------
001650 01  WS-TAB-ROTACAO-INIC.
001660     05  FILLER                        PIC 9(04)  VALUE 3223.
001670     05  FILLER                        PIC 9(04)  VALUE 1331.
001680     05  FILLER                        PIC 9(04)  VALUE 2112.
001690*
001700 01  WS-TAB-ROTACAO REDEFINES WS-TAB-ROTACAO-INIC.
001710     05  WS-ROT-LINHA OCCURS 3 TIMES.
001720         10  WS-ROT-MENOS1              PIC 9(01).
001730         10  WS-ROT-MENOS2              PIC 9(01).
001740         10  WS-ROT-MAIS1               PIC 9(01).
001750         10  WS-ROT-MAIS2               PIC 9(01).
001760*-----------------------------------------------------------------
001770 LINKAGE SECTION.
001780*
001790 01  LKS-PARAMETRO-BESTFIT.
001800     05  LKS-BF-ITEM-DIMS.
001810         10  LKS-BF-ITEM-DIM-1          PIC 9(04).
001820         10  LKS-BF-ITEM-DIM-2          PIC 9(04).
001830         10  LKS-BF-ITEM-DIM-3          PIC 9(04).
001840     05  LKS-BF-ITEM-DIMS-TAB REDEFINES LKS-BF-ITEM-DIMS.
001850         10  LKS-BF-ITEM-DIM-VAL        PIC 9(04)  OCCURS 3 TIMES.
001860     05  LKS-BF-BLOCO-DIMS.
001870         10  LKS-BF-BLOCO-DIM-1         PIC 9(04).
001880         10  LKS-BF-BLOCO-DIM-2         PIC 9(04).
001890         10  LKS-BF-BLOCO-DIM-3         PIC 9(04).
001900     05  LKS-BF-BLOCO-DIMS-TAB REDEFINES LKS-BF-BLOCO-DIMS.
001910         10  LKS-BF-BLOCO-DIM-VAL       PIC 9(04)  OCCURS 3 TIMES.
001920     05  LKS-BF-QTD-BLOCOS              PIC 9(01).
001930     05  LKS-BF-BLOCO-RESULT OCCURS 3 TIMES.
001940         10  LKS-BF-RES-DIM-1           PIC 9(04).
001950         10  LKS-BF-RES-DIM-2           PIC 9(04).
001960         10  LKS-BF-RES-DIM-3           PIC 9(04).
001970     05  FILLER                         PIC X(02).
001980*-----------------------------------------------------------------
001990 PROCEDURE DIVISION USING LKS-PARAMETRO-BESTFIT.
002000*-----------------------------------------------------------------
002010 MAIN-PROCEDURE.
002020*
002030     PERFORM P100-INICIALIZA        THRU P100-FIM.
002040     PERFORM P200-ESCOLHE-LADO-1    THRU P200-FIM.
002050     PERFORM P300-ESCOLHE-LADO-2-3  THRU P300-FIM.
002060     PERFORM P400-MONTA-OPCOES      THRU P400-FIM.
002070     PERFORM P700-MONTA-CANDIDATOS  THRU P700-FIM.
002080     PERFORM P800-ORDENA-CANDIDATOS THRU P800-FIM.
002090     PERFORM P850-COPIA-RESULTADO   THRU P850-FIM.
002100     GOBACK.
002110*
002120 P100-INICIALIZA.
002130*
002140     MOVE LKS-BF-BLOCO-DIM-VAL(1) TO WS-BAT-VAL(1).
002150     MOVE LKS-BF-BLOCO-DIM-VAL(2) TO WS-BAT-VAL(2).
002160     MOVE LKS-BF-BLOCO-DIM-VAL(3) TO WS-BAT-VAL(3).
002170     SET WS-LADO1-NAO-ACHADO TO TRUE.
002180     SET WS-SEM-CAMADA       TO TRUE.
002190     MOVE ZERO TO LKS-BF-QTD-BLOCOS
002200                  WS-QTD-CAND.
002210*
002220 P100-FIM.
002230*
002240*-----------------------------------------------------------------
002250*    PASSO 1 DO METODO - ESCOLHE O LADO DO BLOCO EM QUE A MAIOR
002260*    DIMENSAO DO ITEM SERA ENCOSTADA (LADO-1), E MONTA O BLOCO DE
002270*    CAMADA SUPERIOR QUANDO HOUVER SOBRA NESSE LADO (EXP0006).
002280*-----------------------------------------------------------------
002290 P200-ESCOLHE-LADO-1.
002300*
002310     PERFORM P210-TESTA-LADO-1A THRU P210-FIM
002320             VARYING WS-S FROM 1 BY 1
002330             UNTIL (WS-S > 3) OR (WS-LADO1-ACHADO).
002340     IF WS-LADO1-ACHADO
002350         GO TO P200-FIM
002360     END-IF.
002370     PERFORM P220-TESTA-LADO-1B THRU P220-FIM
002380             VARYING WS-S FROM 1 BY 1
002390             UNTIL (WS-S > 3) OR (WS-LADO1-ACHADO).
002400*
002410 P200-FIM.
002420*
002430*    PRIMEIRA PASSADA - LADO >= 2 X A MAIOR DIMENSAO DO ITEM (GERA
002440*    CAMADA), OU LADO EXATAMENTE IGUAL (SEM CAMADA).
002450 P210-TESTA-LADO-1A.
002460*
002470     IF WS-BAT-VAL(WS-S) >= (2 * LKS-BF-ITEM-DIM-VAL(3))
002480         MOVE WS-S TO WS-LADO-1
002490         PERFORM P215-CAMADA-TIPO-A THRU P215-FIM
002500         COMPUTE WS-BAT-VAL(WS-LADO-1) =
002510                 LKS-BF-ITEM-DIM-VAL(3)
002520         SET WS-LADO1-ACHADO TO TRUE
002530     ELSE
002540         IF WS-BAT-VAL(WS-S) = LKS-BF-ITEM-DIM-VAL(3)
002550             MOVE WS-S TO WS-LADO-1
002560             SET WS-LADO1-ACHADO TO TRUE
002570         END-IF
002580     END-IF.
002590*
002600 P210-FIM.
002610*
002620*    CAMADA = ORDENADO(LADO - MAIOR DIM DO ITEM, OS OUTROS DOIS
002630*    LADOS DO BLOCO, NA ORDEM ORIGINAL DO PASSO 1).
002640 P215-CAMADA-TIPO-A.
002650*
002660     COMPUTE WS-ORD-A = WS-BAT-VAL(WS-S)
002670                       - LKS-BF-ITEM-DIM-VAL(3).
002680     PERFORM P600-OUTROS-DOIS-LADOS THRU P600-FIM.
002690     MOVE WS-OUTRO-1 TO WS-ORD-B.
002700     MOVE WS-OUTRO-2 TO WS-ORD-C.
002710     PERFORM P950-ORDENA-3 THRU P950-FIM.
002720     MOVE WS-ORD-A TO WS-CAMADA-DIM-1.
002730     MOVE WS-ORD-B TO WS-CAMADA-DIM-2.
002740     MOVE WS-ORD-C TO WS-CAMADA-DIM-3.
002750     SET WS-TEM-CAMADA TO TRUE.
002760*
002770 P215-FIM.
002780*
002790*    SEGUNDA PASSADA (SO OCORRE SE A PRIMEIRA NAO ACHOU LADO-1) -
002800*    O PRIMEIRO LADO >= MAIOR DIMENSAO DO ITEM VIRA O LADO-1, E A
002810*    CAMADA USA A ORDEM (SOBRA, DIM-MEDIA, DIM-MENOR) DO ITEM.
002820 P220-TESTA-LADO-1B.
002830*
002840     IF WS-BAT-VAL(WS-S) >= LKS-BF-ITEM-DIM-VAL(3)
002850         MOVE WS-S TO WS-LADO-1
002860         COMPUTE WS-ORD-A = WS-BAT-VAL(WS-S)
002870                           - LKS-BF-ITEM-DIM-VAL(3)
002880         MOVE LKS-BF-ITEM-DIM-VAL(2) TO WS-ORD-B
002890         MOVE LKS-BF-ITEM-DIM-VAL(1) TO WS-ORD-C
002900         PERFORM P950-ORDENA-3 THRU P950-FIM
002910         MOVE WS-ORD-A TO WS-CAMADA-DIM-1
002920         MOVE WS-ORD-B TO WS-CAMADA-DIM-2
002930         MOVE WS-ORD-C TO WS-CAMADA-DIM-3
002940         SET WS-TEM-CAMADA TO TRUE
002950         COMPUTE WS-BAT-VAL(WS-LADO-1) =
002960                 LKS-BF-ITEM-DIM-VAL(3)
002970         SET WS-LADO1-ACHADO TO TRUE
002980     END-IF.
002990*
003000 P220-FIM.
003010*
003020*    DEVOLVE EM WS-OUTRO-1/WS-OUTRO-2 OS DOIS LADOS DO BLOCO QUE
003030*    NAO SAO O LADO WS-S, NA ORDEM ORIGINAL DO BLOCO.
003040 P600-OUTROS-DOIS-LADOS.
003050*
003060     EVALUATE WS-S
003070         WHEN 1
003080             MOVE WS-BAT-VAL(2) TO WS-OUTRO-1
003090             MOVE WS-BAT-VAL(3) TO WS-OUTRO-2
003100         WHEN 2
003110             MOVE WS-BAT-VAL(1) TO WS-OUTRO-1
003120             MOVE WS-BAT-VAL(3) TO WS-OUTRO-2
003130         WHEN 3
003140             MOVE WS-BAT-VAL(1) TO WS-OUTRO-1
003150             MOVE WS-BAT-VAL(2) TO WS-OUTRO-2
003160     END-EVALUATE.
003170*
003180 P600-FIM.
003190*
003200*-----------------------------------------------------------------
003210*    PASSO 2 DO METODO - ESCOLHE OS LADOS 2 E 3 (ROTACAO DOS
003220*    LADOS RESTANTES) PELA TABELA WS-TAB-ROTACAO (EXP0006).
003230*-----------------------------------------------------------------
003240 P300-ESCOLHE-LADO-2-3.
003250*
003260     IF LKS-BF-ITEM-DIM-VAL(2) >
003270             WS-BAT-VAL(WS-ROT-MENOS1(WS-LADO-1))
003280         MOVE WS-ROT-MENOS2(WS-LADO-1) TO WS-LADO-2
003290         MOVE WS-ROT-MENOS1(WS-LADO-1) TO WS-LADO-3
003300     ELSE
003310         IF LKS-BF-ITEM-DIM-VAL(2) >
003320                 WS-BAT-VAL(WS-ROT-MENOS2(WS-LADO-1))
003330             MOVE WS-ROT-MENOS1(WS-LADO-1) TO WS-LADO-2
003340             MOVE WS-ROT-MENOS2(WS-LADO-1) TO WS-LADO-3
003350         ELSE
003360             MOVE WS-ROT-MAIS1(WS-LADO-1) TO WS-LADO-2
003370             MOVE WS-ROT-MAIS2(WS-LADO-1) TO WS-LADO-3
003380         END-IF
003390     END-IF.
003400*
003410 P300-FIM.
003420*
003430*-----------------------------------------------------------------
003440*    PASSO 3 DO METODO - MONTA AS DUAS OPCOES DE DIVISAO DO
003450*    ESPACO AO LADO DO ITEM E ESCOLHE A DE MENOR VOLUME NO
003460*    BLOCO-2 (EMPATE FICA COM A OPCAO B - NAO ALTERAR, EXP0006).
003470*-----------------------------------------------------------------
003480 P400-MONTA-OPCOES.
003490*
003500     MOVE WS-BAT-VAL(WS-LADO-1) TO WS-ORD-A.
003510     MOVE WS-BAT-VAL(WS-LADO-2) TO WS-ORD-B.
003520     COMPUTE WS-ORD-C = WS-BAT-VAL(WS-LADO-3)
003530                       - LKS-BF-ITEM-DIM-VAL(1).
003540     PERFORM P950-ORDENA-3 THRU P950-FIM.
003550     MOVE WS-ORD-A TO WS-B2A-DIM-1.
003560     MOVE WS-ORD-B TO WS-B2A-DIM-2.
003570     MOVE WS-ORD-C TO WS-B2A-DIM-3.
003580*
003590     MOVE WS-BAT-VAL(WS-LADO-1) TO WS-ORD-A.
003600     COMPUTE WS-ORD-B = WS-BAT-VAL(WS-LADO-2)
003610                       - LKS-BF-ITEM-DIM-VAL(2).
003620     MOVE LKS-BF-ITEM-DIM-VAL(1) TO WS-ORD-C.
003630     PERFORM P950-ORDENA-3 THRU P950-FIM.
003640     MOVE WS-ORD-A TO WS-B3A-DIM-1.
003650     MOVE WS-ORD-B TO WS-B3A-DIM-2.
003660     MOVE WS-ORD-C TO WS-B3A-DIM-3.
003670*
003680     MOVE WS-BAT-VAL(WS-LADO-1) TO WS-ORD-A.
003690     COMPUTE WS-ORD-B = WS-BAT-VAL(WS-LADO-2)
003700                       - LKS-BF-ITEM-DIM-VAL(2).
003710     MOVE WS-BAT-VAL(WS-LADO-3) TO WS-ORD-C.
003720     PERFORM P950-ORDENA-3 THRU P950-FIM.
003730     MOVE WS-ORD-A TO WS-B2B-DIM-1.
003740     MOVE WS-ORD-B TO WS-B2B-DIM-2.
003750     MOVE WS-ORD-C TO WS-B2B-DIM-3.
003760*
003770     MOVE WS-BAT-VAL(WS-LADO-1) TO WS-ORD-A.
003780     COMPUTE WS-ORD-B = WS-BAT-VAL(WS-LADO-3)
003790                       - LKS-BF-ITEM-DIM-VAL(1).
003800     MOVE LKS-BF-ITEM-DIM-VAL(2) TO WS-ORD-C.
003810     PERFORM P950-ORDENA-3 THRU P950-FIM.
003820     MOVE WS-ORD-A TO WS-B3B-DIM-1.
003830     MOVE WS-ORD-B TO WS-B3B-DIM-2.
003840     MOVE WS-ORD-C TO WS-B3B-DIM-3.
003850*
003860     COMPUTE WS-VOL-B2A = WS-B2A-DIM-1 * WS-B2A-DIM-2
003870                                        * WS-B2A-DIM-3.
003880     COMPUTE WS-VOL-B2B = WS-B2B-DIM-1 * WS-B2B-DIM-2
003890                                        * WS-B2B-DIM-3.
003900*
003910     IF WS-VOL-B2A < WS-VOL-B2B
003920         MOVE WS-B2A-DIM-1 TO WS-B2-ESC-DIM-1
003930         MOVE WS-B2A-DIM-2 TO WS-B2-ESC-DIM-2
003940         MOVE WS-B2A-DIM-3 TO WS-B2-ESC-DIM-3
003950         MOVE WS-B3A-DIM-1 TO WS-B3-ESC-DIM-1
003960         MOVE WS-B3A-DIM-2 TO WS-B3-ESC-DIM-2
003970         MOVE WS-B3A-DIM-3 TO WS-B3-ESC-DIM-3
003980     ELSE
003990         MOVE WS-B2B-DIM-1 TO WS-B2-ESC-DIM-1
004000         MOVE WS-B2B-DIM-2 TO WS-B2-ESC-DIM-2
004010         MOVE WS-B2B-DIM-3 TO WS-B2-ESC-DIM-3
004020         MOVE WS-B3B-DIM-1 TO WS-B3-ESC-DIM-1
004030         MOVE WS-B3B-DIM-2 TO WS-B3-ESC-DIM-2
004040         MOVE WS-B3B-DIM-3 TO WS-B3-ESC-DIM-3
004050     END-IF.
004060*
004070 P400-FIM.
004080*
004090*-----------------------------------------------------------------
004100*    PASSO 4 DO METODO - JUNTA A CAMADA (SE HOUVE) COM OS BLOCOS
004110*    2 E 3 ESCOLHIDOS, DESCARTANDO OS DE MENOR DIMENSAO ZERO.
004120*-----------------------------------------------------------------
004130 P700-MONTA-CANDIDATOS.
004140*
004150     IF WS-TEM-CAMADA
004160         MOVE WS-CAMADA-DIM-1 TO WS-ORD-A
004170         MOVE WS-CAMADA-DIM-2 TO WS-ORD-B
004180         MOVE WS-CAMADA-DIM-3 TO WS-ORD-C
004190         PERFORM P710-GUARDA-CANDIDATO THRU P710-FIM
004200     END-IF.
004210     MOVE WS-B2-ESC-DIM-1 TO WS-ORD-A.
004220     MOVE WS-B2-ESC-DIM-2 TO WS-ORD-B.
004230     MOVE WS-B2-ESC-DIM-3 TO WS-ORD-C.
004240     PERFORM P710-GUARDA-CANDIDATO THRU P710-FIM.
004250     MOVE WS-B3-ESC-DIM-1 TO WS-ORD-A.
004260     MOVE WS-B3-ESC-DIM-2 TO WS-ORD-B.
004270     MOVE WS-B3-ESC-DIM-3 TO WS-ORD-C.
004280     PERFORM P710-GUARDA-CANDIDATO THRU P710-FIM.
004290*
004300 P700-FIM.
004310*
004320*    WS-ORD-A/B/C JA VEM ORDENADO CRESCENTE - A MENOR DIMENSAO E
004330*    SEMPRE WS-ORD-A, BASTA CONFERIR SE E ZERO (EXP0006).
004340 P710-GUARDA-CANDIDATO.
004350*
004360     IF WS-ORD-A = ZERO
004370         GO TO P710-FIM
004380     END-IF.
004390     ADD 1 TO WS-QTD-CAND.
004400     MOVE WS-ORD-A TO WS-CAND-DIM-1(WS-QTD-CAND).
004410     MOVE WS-ORD-B TO WS-CAND-DIM-2(WS-QTD-CAND).
004420     MOVE WS-ORD-C TO WS-CAND-DIM-3(WS-QTD-CAND).
004430     COMPUTE WS-CAND-VOL(WS-QTD-CAND) =
004440             WS-ORD-A * WS-ORD-B * WS-ORD-C.
004450*
004460 P710-FIM.
004470*
004480*-----------------------------------------------------------------
004490*    ORDENA OS CANDIDATOS RESTANTES (NO MAXIMO 3) POR VOLUME
004500*    CRESCENTE - BOLHA SIMPLES, TABELA PEQUENA DEMAIS PARA
004510*    JUSTIFICAR UM SORT (EXP0006).
004520*-----------------------------------------------------------------
004530 P800-ORDENA-CANDIDATOS.
004540*
004550     IF WS-QTD-CAND < 2
004560         GO TO P800-FIM
004570     END-IF.
004580     COMPUTE WS-QTD-CAND-MENOS-1 = WS-QTD-CAND - 1.
004590     PERFORM P810-PASSADA-CAND THRU P810-FIM
004600             VARYING WS-CI FROM 1 BY 1
004610             UNTIL WS-CI > WS-QTD-CAND-MENOS-1.
004620*
004630 P800-FIM.
004640*
004650 P810-PASSADA-CAND.
004660*
004670     PERFORM P820-COMPARA-TROCA-CAND THRU P820-FIM
004680             VARYING WS-CJ FROM WS-CI BY 1
004690             UNTIL WS-CJ > WS-QTD-CAND.
004700*
004710 P810-FIM.
004720*
004730 P820-COMPARA-TROCA-CAND.
004740*
004750     IF WS-CAND-VOL(WS-CJ) < WS-CAND-VOL(WS-CI)
004760         MOVE WS-CAND-DIM-1(WS-CI) TO WS-CAND-TROCA-DIM-1
004770         MOVE WS-CAND-DIM-2(WS-CI) TO WS-CAND-TROCA-DIM-2
004780         MOVE WS-CAND-DIM-3(WS-CI) TO WS-CAND-TROCA-DIM-3
004790         MOVE WS-CAND-VOL(WS-CI)   TO WS-CAND-TROCA-VOL
004800         MOVE WS-CAND-DIM-1(WS-CJ) TO WS-CAND-DIM-1(WS-CI)
004810         MOVE WS-CAND-DIM-2(WS-CJ) TO WS-CAND-DIM-2(WS-CI)
004820         MOVE WS-CAND-DIM-3(WS-CJ) TO WS-CAND-DIM-3(WS-CI)
004830         MOVE WS-CAND-VOL(WS-CJ)   TO WS-CAND-VOL(WS-CI)
004840         MOVE WS-CAND-TROCA-DIM-1  TO WS-CAND-DIM-1(WS-CJ)
004850         MOVE WS-CAND-TROCA-DIM-2  TO WS-CAND-DIM-2(WS-CJ)
004860         MOVE WS-CAND-TROCA-DIM-3  TO WS-CAND-DIM-3(WS-CJ)
004870         MOVE WS-CAND-TROCA-VOL    TO WS-CAND-VOL(WS-CJ)
004880     END-IF.
004890*
004900 P820-FIM.
004910*
004920 P850-COPIA-RESULTADO.
004930*
004940     MOVE WS-QTD-CAND TO LKS-BF-QTD-BLOCOS.
004950     IF WS-QTD-CAND = 0
004960         GO TO P850-FIM
004970     END-IF.
004980     PERFORM P860-COPIA-UM THRU P860-FIM
004990             VARYING WS-CI FROM 1 BY 1
005000             UNTIL WS-CI > WS-QTD-CAND.
005010*
005020 P850-FIM.
005030*
005040 P860-COPIA-UM.
005050*
005060     MOVE WS-CAND-DIM-1(WS-CI) TO LKS-BF-RES-DIM-1(WS-CI).
005070     MOVE WS-CAND-DIM-2(WS-CI) TO LKS-BF-RES-DIM-2(WS-CI).
005080     MOVE WS-CAND-DIM-3(WS-CI) TO LKS-BF-RES-DIM-3(WS-CI).
005090*
005100 P860-FIM.
005110*
005120*-----------------------------------------------------------------
005130*    ORDENA UM TRIO DE DIMENSOES (WS-ORD-A/B/C) DE FORMA
005140*    CRESCENTE - REDE DE 3 COMPARACOES, SEM LACO (TRIO E FIXO).
005150*-----------------------------------------------------------------
005160 P950-ORDENA-3.
005170*
005180     IF WS-ORD-A > WS-ORD-B
005190         MOVE WS-ORD-A TO WS-ORD-TROCA
005200         MOVE WS-ORD-B TO WS-ORD-A
005210         MOVE WS-ORD-TROCA TO WS-ORD-B
005220     END-IF.
005230     IF WS-ORD-B > WS-ORD-C
005240         MOVE WS-ORD-B TO WS-ORD-TROCA
005250         MOVE WS-ORD-C TO WS-ORD-B
005260         MOVE WS-ORD-TROCA TO WS-ORD-C
005270     END-IF.
005280     IF WS-ORD-A > WS-ORD-B
005290         MOVE WS-ORD-A TO WS-ORD-TROCA
005300         MOVE WS-ORD-B TO WS-ORD-A
005310         MOVE WS-ORD-TROCA TO WS-ORD-B
005320     END-IF.
005330*
005340 P950-FIM.
