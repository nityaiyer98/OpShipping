000100*-----------------------------------------------------------------
000110*    PROGRAMA EXPP0100
000120*    SISTEMA DE OPERACAO DE EXPEDICAO - EXP
000130*    LOTE DE SELECAO DE CAIXA DE EMBARQUE (EXPEDICAO)
000140*-----------------------------------------------------------------
000150 IDENTIFICATION DIVISION.
000160*-----------------------------------------------------------------
000170 PROGRAM-ID.       EXPP0100.
000180 AUTHOR.           JOAO CARLOS MEDEIROS.
000190 INSTALLATION.     DEPTO DE LOGISTICA - CENTRO DE DISTRIBUICAO.
000200 DATE-WRITTEN.     15/01/1991.
000210 DATE-COMPILED.    15/01/1991.
000220 SECURITY.         USO INTERNO - CONSULTAR O GERENTE DE LOGISTICA
000230                   ANTES DE ALTERAR AS TABELAS DE CAIXAS E SKU.
000240*-----------------------------------------------------------------
000250*    PROPOSITO: LE O MESTRE DE PRODUTOS (SKU), O MESTRE DE CAIXAS
000260*    E O ARQUIVO DE LINHAS DE PEDIDO (JA CLASSIFICADO POR LOJA E
000270*    CATEGORIA), MONTA CADA GRUPO LOJA/CATEGORIA, CHAMA A SELECAO
000280*    DE CAIXA (EXPP0200) E IMPRIME O RELATORIO DE EXPEDICAO POR
000290*    LOJA. E O PROGRAMA CONDUTOR DO LOTE (ORDER BATCH DRIVER).
000300*-----------------------------------------------------------------
000310*    HISTORICO DE ALTERACOES
000320*    15/01/1991 - JCM - EXP0001 - VERSAO INICIAL DO LOTE.
000330*    03/06/1991 - JCM - EXP0006 - CORRIGIDO ARREDONDAMENTO PARA
000340*                        CIMA DA LARGURA DO COLIS DIVIDIDA PELO
000350*                        NUMERO DE PECAS POR COLIS.
000360*    22/06/1994 - RVS - EXP0044 - SKU SEM DIMENSAO DE UNIDADE
000370*                        (HAUUVC = 0) PASSA A USAR AS DIMENSOES
000380*                        DO COLIS DE FORNECEDOR.
000390*    30/07/1997 - RVS - EXP0078 - TABELAS AMPLIADAS PARA 3000
000400*                        ITENS POR GRUPO E 50 CAIXAS CADASTRADAS.
000410*    14/02/1999 - LPA - EXP0091 - AJUSTE ANO 2000: DATA DO PEDIDO
000420*                        E TEXTO LIVRE (IDENTIFICA O CABECALHO),
000430*                        NAO PARTICIPA DE CALCULO, LAYOUT MANTIDO.
000440*    09/11/1999 - LPA - EXP0093 - INCLUIDA VALIDACAO DE SKU NAO
000450*                        CADASTRADO NO MESTRE (LINHA IGNORADA COM
000460*                        AVISO NO RELATORIO, EM VEZ DE ABORTAR).
000470*    18/05/2001 - RVS - EXP0102 - SALTO DE FORMULARIO (UPSI-0) A
000480*                        CADA TROCA DE LOJA, PARA IMPRESSAO EM
000490*                        FORMULARIO CONTINUO PICOTADO POR LOJA.
000500*    12/09/2006 - MFS - EXP0103 - RETIRADA A CONFERENCIA DE CLASSE
000510*                        ALFANUMERICA MAIUSCULA NA CHAVE DE
000520*                        LOJA/CATEGORIA EM P400 (ESTAVA IGNORANDO
000530*                        LOJAS COM NOME EM MINUSCULA, RECLAMACAO DO
000540*                        CD DE CAMPINAS) - A LINHA SO E IGNORADA
000550*                        QUANDO A CHAVE VEM REALMENTE EM BRANCO.
000560*-----------------------------------------------------------------
000570 ENVIRONMENT DIVISION.
000580*-----------------------------------------------------------------
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     UPSI-0 ON  STATUS IS WS-SALTA-PAGINA-LIGADO
000630            OFF STATUS IS WS-SALTA-PAGINA-DESLIGADO.
000640*-----------------------------------------------------------------
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670*
000680     SELECT EXP-SKU-MESTRE   ASSIGN TO EXPSKU
000690             ORGANIZATION    IS LINE SEQUENTIAL
000700             ACCESS          IS SEQUENTIAL
000710             FILE STATUS     IS WS-FS-SKU-MESTRE.
000720*
000730     SELECT EXP-CAIXA-MESTRE ASSIGN TO EXPCAIXA
000740             ORGANIZATION    IS LINE SEQUENTIAL
000750             ACCESS          IS SEQUENTIAL
000760             FILE STATUS     IS WS-FS-CAIXA-MESTRE.
000770*
000780     SELECT EXP-PEDIDO       ASSIGN TO EXPPEDID
000790             ORGANIZATION    IS LINE SEQUENTIAL
000800             ACCESS          IS SEQUENTIAL
000810             FILE STATUS     IS WS-FS-PEDIDO.
000820*
000830     SELECT EXP-RELATORIO    ASSIGN TO EXPRELAT
000840             ORGANIZATION    IS LINE SEQUENTIAL
000850             ACCESS          IS SEQUENTIAL
000860             FILE STATUS     IS WS-FS-RELATORIO.
000870*-----------------------------------------------------------------
000880 DATA DIVISION.
000890*-----------------------------------------------------------------
000900 FILE SECTION.
000910*
000920 FD  EXP-SKU-MESTRE
000930     RECORD CONTAINS 80 CHARACTERS
000940     LABEL RECORD IS STANDARD.
000950     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\OPERAC
000960-        "AO-EXPEDICAO\Copybooks\ExpSkuMestre.cpy".
000970*
000980 FD  EXP-CAIXA-MESTRE
000990     RECORD CONTAINS 40 CHARACTERS
001000     LABEL RECORD IS STANDARD.
001010     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\OPERAC
001020-        "AO-EXPEDICAO\Copybooks\ExpCaixaMestre.cpy".
001030*
001040 FD  EXP-PEDIDO
001050     RECORD CONTAINS 60 CHARACTERS
001060     LABEL RECORD IS STANDARD.
001070     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\OPERAC
001080-        "AO-EXPEDICAO\Copybooks\ExpPedidoLinha.cpy".
001090*
001100 FD  EXP-RELATORIO
001110     RECORD CONTAINS 132 CHARACTERS
001120     LABEL RECORD IS OMITTED.
001130 01  EXP-REG-RELATORIO                PIC X(132).
001140*-----------------------------------------------------------------
001150 WORKING-STORAGE SECTION.
001160*-----------------------------------------------------------------
001170*    AREAS DE TRABALHO DOS TRES MESTRES (LEITURA / RELEITURA)
001180*
001190 01  WS-REG-SKU-MESTRE.
001200     05  WS-SKU-CODE                  PIC X(10).
001210     05  WS-SKU-UNIT-H                PIC 9(04).
001220     05  WS-SKU-UNIT-L                PIC 9(04).
001230     05  WS-SKU-UNIT-W                PIC 9(04).
001240     05  WS-SKU-COL-H                 PIC 9(04).
001250     05  WS-SKU-COL-L                 PIC 9(04).
001260     05  WS-SKU-COL-W                 PIC 9(04).
001270     05  WS-SKU-PER-COL               PIC 9(04).
001280     05  FILLER                       PIC X(02).
001290*
001300 01  WS-REG-CAIXA-MESTRE.
001310     05  WS-BOX-NAME                  PIC X(20).
001320     05  WS-BOX-DIM-1                 PIC 9(04).
001330     05  WS-BOX-DIM-2                 PIC 9(04).
001340     05  WS-BOX-DIM-3                 PIC 9(04).
001350*
001360*    REDEFINE O REGISTRO DE CAIXA COMO TABELA DE 3 POSICOES PARA A
001370*    ROTINA DE ORDENACAO CRESCENTE DAS DIMENSOES NA CARGA (P210).
001380     01  WS-BOX-DIMS-3 REDEFINES WS-REG-CAIXA-MESTRE.
001390         05  FILLER                    PIC X(20).
001400         05  WS-BOX-DIM-VAL             PIC 9(04)  OCCURS 3 TIMES.
001410*
001420 01  WS-REG-PEDIDO-LINHA.
001430     05  WS-ORD-STORE                 PIC X(10).
001440     05  WS-ORD-CATEGORY              PIC X(20).
001450     05  WS-ORD-SKU                   PIC X(10).
001460     05  WS-ORD-QTY                   PIC 9(04).
001470     05  WS-ORD-DATE                  PIC X(10).
001480*
001490*    O ARQUIVO DE PEDIDOS TRAZ A DATA NO FORMATO AAAA-MM-DD - O
001500*    RELATORIO E IMPRESSO NO FORMATO DD/MM/AAAA DO DEPARTAMENTO.
001510     05  WS-ORD-DATE-R REDEFINES WS-ORD-DATE.
001520         10  WS-ORD-DATE-AAAA          PIC X(04).
001530         10  FILLER                    PIC X(01).
001540         10  WS-ORD-DATE-MM            PIC X(02).
001550         10  FILLER                    PIC X(01).
001560         10  WS-ORD-DATE-DD            PIC X(02).
001570*
001580*    TABELAS DE MEMORIA (MESTRE DE CAIXAS, MESTRE DE SKU, ITENS DO
001590*    GRUPO CORRENTE) - COMPARTILHADAS COM EXPP0200 / EXPP0300 VIA
001600*    CALL USING.
001610     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\OPERAC
001620-        "AO-EXPEDICAO\Copybooks\ExpTabCaixa.cpy".
001630*
001640 01  WS-QTD-SKU                       PIC 9(04)  COMP.
001650 01  WS-TAB-SKU-MESTRE.
001660     05  WS-TAB-SKU OCCURS 3000 TIMES
001670                     ASCENDING KEY IS WS-TAB-SKU-CODE
001680                     INDEXED BY IDX-SKU.
001690         10  WS-TAB-SKU-CODE           PIC X(10).
001700         10  WS-TAB-SKU-UNIT-H         PIC 9(04).
001710         10  WS-TAB-SKU-UNIT-L         PIC 9(04).
001720         10  WS-TAB-SKU-UNIT-W         PIC 9(04).
001730         10  WS-TAB-SKU-COL-H          PIC 9(04).
001740         10  WS-TAB-SKU-COL-L          PIC 9(04).
001750         10  WS-TAB-SKU-COL-W          PIC 9(04).
001760         10  WS-TAB-SKU-PER-COL        PIC 9(04).
001770     05  FILLER                        PIC X(04).
001780*
001790     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\OPERAC
001800-        "AO-EXPEDICAO\Copybooks\ExpTabItem.cpy".
001810*
001820     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\OPERAC
001830-        "AO-EXPEDICAO\Copybooks\ExpResultadoSel.cpy".
001840*
001850*    CAMPOS DE MONTAGEM DE UM ITEM (ANTES DA EXPLOSAO DA QTDE)
001860 01  WS-ITEM-MONTADO.
001870     05  WS-IM-DIM-A                  PIC 9(04).
001880     05  WS-IM-DIM-B                  PIC 9(04).
001890     05  WS-IM-DIM-C                  PIC 9(04).
001900     05  WS-IM-TROCA                  PIC 9(04).
001910     05  FILLER                       PIC X(02).
001920*
001930 77  WS-IDX-A                         PIC 9(01)  COMP.
001940 77  WS-IDX-B                         PIC 9(01)  COMP.
001950 77  WS-IDX-QTD                       PIC 9(04)  COMP.
001960*
001970*    CONTROLE DE QUEBRA LOJA/CATEGORIA (LEITURA JA CLASSIFICADA)
001980 01  WS-CONTROLA-QUEBRA.
001990     05  WS-STORE-ANT                 PIC X(10).
002000     05  WS-CATEGORY-ANT              PIC X(20).
002010     05  WS-DATE-CAB-ATUAL            PIC X(10).
002020*
002030*    REDEFINE A DATA DO CABECALHO EM DD/MM/AAAA PARA MONTAR A
002040*    LINHA DO RELATORIO NO FORMATO DO DEPARTAMENTO (VER P510).
002050     05  WS-DCA-R REDEFINES WS-DATE-CAB-ATUAL.
002060         10  WS-DCA-DD                 PIC X(02).
002070         10  WS-DCA-BARRA-1            PIC X(01).
002080         10  WS-DCA-MM                 PIC X(02).
002090         10  WS-DCA-BARRA-2            PIC X(01).
002100         10  WS-DCA-AAAA               PIC X(04).
002110     05  WS-STORE-CAB-IMPRESSO       PIC X(10).
002120     05  FILLER                       PIC X(02).
002130*
002140*    INDICADORES DE FIM DE ARQUIVO E STATUS DE ARQUIVO
002150 77  WS-FS-SKU-MESTRE                 PIC X(02).
002160     88  WS-FS-SKU-OK                 VALUE "00".
002170 77  WS-FS-CAIXA-MESTRE               PIC X(02).
002180     88  WS-FS-CAIXA-OK               VALUE "00".
002190 77  WS-FS-PEDIDO                     PIC X(02).
002200     88  WS-FS-PEDIDO-OK              VALUE "00".
002210 77  WS-FS-RELATORIO                  PIC X(02).
002220     88  WS-FS-RELATORIO-OK           VALUE "00".
002230*
002240 77  WS-FIM-SKU                       PIC X(01) VALUE "N".
002250     88  FLAG-EOF-SKU                 VALUE "S".
002260 77  WS-FIM-CAIXA                     PIC X(01) VALUE "N".
002270     88  FLAG-EOF-CAIXA               VALUE "S".
002280 77  WS-FIM-PEDIDO                    PIC X(01) VALUE "N".
002290     88  FLAG-EOF-PEDIDO              VALUE "S".
002300*
002310 77  WS-PROMPT                        PIC X(01).
002320*
002330*    RESTO/QUOCIENTE DA DIVISAO DA LARGURA DO COLIS PELO NUMERO DE
002340*    UNIDADES POR COLIS (REGRA DE ARREDONDAMENTO PARA CIMA)
002350 01  WS-CALCULO-RATEIO.
002360     05  WS-QUOCIENTE-COL             PIC 9(04)  COMP.
002370     05  WS-RESTO-COL                 PIC 9(04)  COMP.
002380     05  FILLER                       PIC X(02).
002390*
002400*    LINHAS DO RELATORIO DE EXPEDICAO
002410 01  WS-RELATORIO.
002420     03  WS-LST-CAB-LOJA.
002430         05  FILLER                    PIC X(07) VALUE "STORE: ".
002440         05  WS-LST-LOJA                PIC X(10) VALUE SPACES.
002450         05  FILLER                    PIC X(02) VALUE SPACES.
002460         05  FILLER                    PIC X(06) VALUE "DATE: ".
002470         05  WS-LST-DATA                PIC X(10) VALUE SPACES.
002480         05  FILLER                    PIC X(97) VALUE SPACES.
002490*
002500     03  WS-LST-CATEGORIA.
002510         05  WS-LST-CAT                 PIC X(20) VALUE SPACES.
002520         05  FILLER                    PIC X(112) VALUE SPACES.
002530*
002540     03  WS-LST-USA-CAIXA.
002550         05  FILLER                    PIC X(08) VALUE "use box ".
002560         05  WS-LST-NOME-CAIXA          PIC X(20) VALUE SPACES.
002570         05  FILLER                    PIC X(104) VALUE SPACES.
002580*
002590     03  WS-LST-PACOTE.
002600         05  FILLER                    PIC X(07) VALUE "in box ".
002610         05  WS-LST-NUM-PACOTE          PIC ZZ9.
002620         05  FILLER                    PIC X(23) VALUE
002630                     " put the following SKUs".
002640         05  WS-LST-LISTA-SKU           PIC X(98) VALUE SPACES.
002650*
002660     03  WS-LST-UTILIZACAO.
002670         05  FILLER                    PIC X(15) VALUE
002680                     "% utilization: ".
002690         05  WS-LST-PCT-UTIL            PIC ZZ9.99.
002700         05  FILLER                    PIC X(111) VALUE SPACES.
002710*
002720     03  WS-LST-SEM-CAIXA.
002730         05  FILLER                    PIC X(43) VALUE
002740                     "at least one item doesn't fit in any box".
002750         05  FILLER                    PIC X(89) VALUE SPACES.
002760*
002770     03  WS-LST-SKU-NAO-ACHADO.
002780         05  FILLER                    PIC X(19) VALUE
002790                     "*** SKU NAO CADAST ".
002800         05  WS-LST-SKU-ERRO            PIC X(10) VALUE SPACES.
002810         05  FILLER                    PIC X(10) VALUE
002820                     " IGNORADO ".
002830         05  FILLER                    PIC X(93) VALUE SPACES.
002840*
002850     03  WS-LST-BRANCO                PIC X(132) VALUE SPACES.
002860*
002870 01  WS-CALC-UTILIZACAO.
002880     05  WS-VOL-ITENS-X100             PIC S9(15).
002890     05  WS-PCT-UTIL-CALC              PIC 9(03)V99.
002900     05  FILLER                        PIC X(02).
002910*
002920 01  WS-LISTA-SKU-AUX                 PIC X(98).
002930 77  WS-PTR-LISTA                     PIC 9(03)  COMP.
002940 77  WS-NUM-PACOTE-ATUAL               PIC 9(04)  COMP.
002950 77  WS-FLAG-PRIMEIRO-SKU              PIC X(01).
002960     88  EH-PRIMEIRO-SKU               VALUE "S".
002970     88  NAO-EH-PRIMEIRO-SKU           VALUE "N".
002980*-----------------------------------------------------------------
002990 PROCEDURE DIVISION.
003000*-----------------------------------------------------------------
003010 MAIN-PROCEDURE.
003020*
003030     PERFORM P100-INICIALIZA          THRU P100-FIM.
003040     PERFORM P200-CARREGA-CAIXAS      THRU P200-FIM.
003050     PERFORM P250-CARREGA-SKU         THRU P250-FIM.
003060     PERFORM P300-PROCESSA-PEDIDOS    THRU P300-FIM.
003070     PERFORM P900-ENCERRA              THRU P900-FIM.
003080     STOP RUN.
003090*
003100 P100-INICIALIZA.
003110*
003120     SET WS-FS-SKU-OK        TO TRUE.
003130     SET WS-FS-CAIXA-OK      TO TRUE.
003140     SET WS-FS-PEDIDO-OK     TO TRUE.
003150     SET WS-FS-RELATORIO-OK  TO TRUE.
003160     MOVE ZERO               TO EXP-QTD-CAIXA
003170                                WS-QTD-SKU
003180                                EXP-QTD-ITEM-GRUPO.
003190     MOVE SPACES              TO WS-STORE-ANT
003200                                 WS-CATEGORY-ANT
003210                                 WS-STORE-CAB-IMPRESSO.
003220*
003230     PERFORM P105-ABRE-SKU-MESTRE   THRU P105-FIM.
003240     PERFORM P110-ABRE-CAIXA-MESTRE THRU P110-FIM.
003250     PERFORM P115-ABRE-PEDIDO       THRU P115-FIM.
003260     PERFORM P120-ABRE-RELATORIO    THRU P120-FIM.
003270*
003280 P100-FIM.
003290*
003300 P105-ABRE-SKU-MESTRE.
003310*
003320     OPEN INPUT EXP-SKU-MESTRE.
003330     IF NOT WS-FS-SKU-OK
003340         DISPLAY "ERRO NA ABERTURA DO MESTRE DE SKU. FS: "
003350                 WS-FS-SKU-MESTRE
003360         PERFORM P950-ABORTA-COM-ERRO THRU P950-FIM
003370     END-IF.
003380*
003390 P105-FIM.
003400*
003410 P110-ABRE-CAIXA-MESTRE.
003420*
003430     OPEN INPUT EXP-CAIXA-MESTRE.
003440     IF NOT WS-FS-CAIXA-OK
003450         DISPLAY "ERRO NA ABERTURA DO MESTRE DE CAIXAS. FS: "
003460                 WS-FS-CAIXA-MESTRE
003470         PERFORM P950-ABORTA-COM-ERRO THRU P950-FIM
003480     END-IF.
003490*
003500 P110-FIM.
003510*
003520 P115-ABRE-PEDIDO.
003530*
003540     OPEN INPUT EXP-PEDIDO.
003550     IF NOT WS-FS-PEDIDO-OK
003560         DISPLAY "ERRO NA ABERTURA DO ARQUIVO DE PEDIDOS. FS: "
003570                 WS-FS-PEDIDO
003580         PERFORM P950-ABORTA-COM-ERRO THRU P950-FIM
003590     END-IF.
003600*
003610 P115-FIM.
003620*
003630 P120-ABRE-RELATORIO.
003640*
003650     OPEN OUTPUT EXP-RELATORIO.
003660     IF NOT WS-FS-RELATORIO-OK
003670         DISPLAY "ERRO NA ABERTURA DO RELATORIO. FS: "
003680                 WS-FS-RELATORIO
003690         PERFORM P950-ABORTA-COM-ERRO THRU P950-FIM
003700     END-IF.
003710*
003720 P120-FIM.
003730*
003740*-----------------------------------------------------------------
003750*    CARGA DO MESTRE DE CAIXAS - MANTIDA NA ORDEM DO ARQUIVO PARA
003760*    O CRITERIO DE DESEMPATE (A PRIMEIRA CAIXA CADASTRADA GANHA).
003770*-----------------------------------------------------------------
003780 P200-CARREGA-CAIXAS.
003790*
003800     PERFORM P210-LE-CAIXA THRU P210-FIM
003810             UNTIL FLAG-EOF-CAIXA.
003820*
003830 P200-FIM.
003840*
003850 P210-LE-CAIXA.
003860*
003870     READ EXP-CAIXA-MESTRE INTO WS-REG-CAIXA-MESTRE
003880         AT END
003890             SET FLAG-EOF-CAIXA TO TRUE
003900         NOT AT END
003910             PERFORM P220-ORDENA-DIMS-CAIXA THRU P220-FIM
003920             ADD 1 TO EXP-QTD-CAIXA
003930             IF EXP-QTD-CAIXA > 50
003940                 DISPLAY
003950                 "*** LIMITE DA TABELA DE CAIXAS ULTRAPASSADO ***"
003960                 PERFORM P950-ABORTA-COM-ERRO THRU P950-FIM
003970             END-IF
003980             MOVE WS-BOX-NAME
003990                             TO EXP-CX-NOME(EXP-QTD-CAIXA)
004000             MOVE WS-BOX-DIM-1
004010                             TO EXP-CX-DIM-1(EXP-QTD-CAIXA)
004020             MOVE WS-BOX-DIM-2
004030                             TO EXP-CX-DIM-2(EXP-QTD-CAIXA)
004040             MOVE WS-BOX-DIM-3
004050                             TO EXP-CX-DIM-3(EXP-QTD-CAIXA)
004060     END-READ.
004070*
004080 P210-FIM.
004090*
004100*    ORDENA AS TRES DIMENSOES DA CAIXA LIDA EM ORDEM CRESCENTE -
004110*    TROCA SIMPLES DE 3 POSICOES (MENOR, MEDIA, MAIOR).
004120 P220-ORDENA-DIMS-CAIXA.
004130*
004140     IF WS-BOX-DIM-VAL(1) > WS-BOX-DIM-VAL(2)
004150         MOVE WS-BOX-DIM-VAL(1) TO WS-IM-TROCA
004160         MOVE WS-BOX-DIM-VAL(2) TO WS-BOX-DIM-VAL(1)
004170         MOVE WS-IM-TROCA        TO WS-BOX-DIM-VAL(2)
004180     END-IF.
004190     IF WS-BOX-DIM-VAL(2) > WS-BOX-DIM-VAL(3)
004200         MOVE WS-BOX-DIM-VAL(2) TO WS-IM-TROCA
004210         MOVE WS-BOX-DIM-VAL(3) TO WS-BOX-DIM-VAL(2)
004220         MOVE WS-IM-TROCA        TO WS-BOX-DIM-VAL(3)
004230     END-IF.
004240     IF WS-BOX-DIM-VAL(1) > WS-BOX-DIM-VAL(2)
004250         MOVE WS-BOX-DIM-VAL(1) TO WS-IM-TROCA
004260         MOVE WS-BOX-DIM-VAL(2) TO WS-BOX-DIM-VAL(1)
004270         MOVE WS-IM-TROCA        TO WS-BOX-DIM-VAL(2)
004280     END-IF.
004290*
004300 P220-FIM.
004310*
004320*-----------------------------------------------------------------
004330*    CARGA DO MESTRE DE SKU - TABELA E ORDENADA POR CODIGO PARA
004340*    PERMITIR SEARCH ALL (BUSCA BINARIA) NA MONTAGEM DOS GRUPOS.
004350*-----------------------------------------------------------------
004360 P250-CARREGA-SKU.
004370*
004380*    PREENCHE A TABELA TODA COM HIGH-VALUES ANTES DA CARGA, PARA
004390*    QUE AS POSICOES NAO USADAS FIQUEM SEMPRE NO FIM APOS O SORT.
004400     PERFORM P255-LIMPA-POSICAO-SKU THRU P255-FIM
004410             VARYING IDX-SKU FROM 1 BY 1
004420             UNTIL IDX-SKU > 3000.
004430*
004440     PERFORM P260-LE-SKU THRU P260-FIM
004450             UNTIL FLAG-EOF-SKU.
004460*
004470     SORT WS-TAB-SKU ON ASCENDING KEY WS-TAB-SKU-CODE.
004480*
004490 P250-FIM.
004500*
004510 P255-LIMPA-POSICAO-SKU.
004520*
004530     MOVE HIGH-VALUES TO WS-TAB-SKU-CODE(IDX-SKU).
004540*
004550 P255-FIM.
004560*
004570 P260-LE-SKU.
004580*
004590     READ EXP-SKU-MESTRE INTO WS-REG-SKU-MESTRE
004600         AT END
004610             SET FLAG-EOF-SKU TO TRUE
004620         NOT AT END
004630             ADD 1 TO WS-QTD-SKU
004640             IF WS-QTD-SKU > 3000
004650                 DISPLAY
004660                 "*** LIMITE DA TABELA DE SKU ULTRAPASSADO ***"
004670                 PERFORM P950-ABORTA-COM-ERRO THRU P950-FIM
004680             END-IF
004690             MOVE WS-SKU-CODE    TO WS-TAB-SKU-CODE(WS-QTD-SKU)
004700             MOVE WS-SKU-UNIT-H  TO WS-TAB-SKU-UNIT-H(WS-QTD-SKU)
004710             MOVE WS-SKU-UNIT-L  TO WS-TAB-SKU-UNIT-L(WS-QTD-SKU)
004720             MOVE WS-SKU-UNIT-W  TO WS-TAB-SKU-UNIT-W(WS-QTD-SKU)
004730             MOVE WS-SKU-COL-H   TO WS-TAB-SKU-COL-H(WS-QTD-SKU)
004740             MOVE WS-SKU-COL-L   TO WS-TAB-SKU-COL-L(WS-QTD-SKU)
004750             MOVE WS-SKU-COL-W   TO WS-TAB-SKU-COL-W(WS-QTD-SKU)
004760             MOVE WS-SKU-PER-COL TO WS-TAB-SKU-PER-COL(WS-QTD-SKU)
004770     END-READ.
004780*
004790 P260-FIM.
004800*
004810*-----------------------------------------------------------------
004820*    LEITURA DAS LINHAS DE PEDIDO, QUEBRA DE CONTROLE LOJA/
004830*    CATEGORIA (ARQUIVO JA VEM CLASSIFICADO POR ESSA CHAVE).
004840*-----------------------------------------------------------------
004850 P300-PROCESSA-PEDIDOS.
004860*
004870     PERFORM P310-LE-PEDIDO THRU P310-FIM.
004880     PERFORM P400-PROCESSA-LINHA THRU P400-FIM
004890             UNTIL FLAG-EOF-PEDIDO.
004900     IF EXP-QTD-ITEM-GRUPO > ZERO
004910         PERFORM P500-PROCESSA-GRUPO THRU P500-FIM
004920     END-IF.
004930*
004940 P300-FIM.
004950*
004960 P310-LE-PEDIDO.
004970*
004980     READ EXP-PEDIDO INTO WS-REG-PEDIDO-LINHA
004990         AT END
005000             SET FLAG-EOF-PEDIDO TO TRUE
005010     END-READ.
005020*
005030 P310-FIM.
005040*
005050 P400-PROCESSA-LINHA.
005060*
005070     IF WS-ORD-STORE = SPACES
005080         OR WS-ORD-CATEGORY = SPACES
005090         DISPLAY "*** CHAVE DE PEDIDO EM BRANCO IGNORADA: "
005100                 WS-ORD-STORE " / " WS-ORD-CATEGORY
005110         GO TO P400-PROXIMO
005120     END-IF.
005130*
005140     IF (WS-ORD-STORE NOT = WS-STORE-ANT)
005150        OR (WS-ORD-CATEGORY NOT = WS-CATEGORY-ANT)
005160         IF EXP-QTD-ITEM-GRUPO > ZERO
005170             PERFORM P500-PROCESSA-GRUPO THRU P500-FIM
005180         END-IF
005190         MOVE WS-ORD-STORE     TO WS-STORE-ANT
005200         MOVE WS-ORD-CATEGORY  TO WS-CATEGORY-ANT
005210         MOVE WS-ORD-DATE-DD   TO WS-DCA-DD
005220         MOVE "/"              TO WS-DCA-BARRA-1
005230         MOVE WS-ORD-DATE-MM   TO WS-DCA-MM
005240         MOVE "/"              TO WS-DCA-BARRA-2
005250         MOVE WS-ORD-DATE-AAAA TO WS-DCA-AAAA
005260         MOVE ZERO             TO EXP-QTD-ITEM-GRUPO
005270     END-IF.
005280*
005290     PERFORM P420-ACUMULA-ITENS THRU P420-FIM.
005300*
005310 P400-PROXIMO.
005320*
005330     PERFORM P310-LE-PEDIDO THRU P310-FIM.
005340*
005350 P400-FIM.
005360*
005370*-----------------------------------------------------------------
005380*    BUSCA O SKU NO MESTRE (SEARCH ALL), MONTA A DIMENSAO DO ITEM
005390*    (UNIDADE OU COLIS RATEADO) E EXPLODE PELA QUANTIDADE PEDIDA.
005400*-----------------------------------------------------------------
005410 P420-ACUMULA-ITENS.
005420*
005430     SET IDX-SKU TO 1.
005440     SEARCH ALL WS-TAB-SKU
005450         AT END
005460             PERFORM P435-SKU-NAO-ACHADO THRU P435-FIM
005470         WHEN WS-TAB-SKU-CODE(IDX-SKU) = WS-ORD-SKU
005480             PERFORM P430-MONTA-DIMENSAO THRU P430-FIM
005490     END-SEARCH.
005500*
005510 P420-FIM.
005520*
005530 P430-MONTA-DIMENSAO.
005540*
005550     IF WS-TAB-SKU-UNIT-H(IDX-SKU) NOT = ZERO
005560         MOVE WS-TAB-SKU-UNIT-H(IDX-SKU) TO WS-IM-DIM-A
005570         MOVE WS-TAB-SKU-UNIT-L(IDX-SKU) TO WS-IM-DIM-B
005580         MOVE WS-TAB-SKU-UNIT-W(IDX-SKU) TO WS-IM-DIM-C
005590     ELSE
005600         MOVE WS-TAB-SKU-COL-H(IDX-SKU) TO WS-IM-DIM-A
005610         MOVE WS-TAB-SKU-COL-L(IDX-SKU) TO WS-IM-DIM-B
005620         DIVIDE WS-TAB-SKU-COL-W(IDX-SKU)
005630                BY WS-TAB-SKU-PER-COL(IDX-SKU)
005640                GIVING WS-QUOCIENTE-COL
005650                REMAINDER WS-RESTO-COL
005660         IF WS-RESTO-COL > ZERO
005670             ADD 1 TO WS-QUOCIENTE-COL
005680         END-IF
005690         MOVE WS-QUOCIENTE-COL TO WS-IM-DIM-C
005700     END-IF.
005710*
005720*    ORDENA AS TRES DIMENSOES DO ITEM EM ORDEM CRESCENTE - TROCA
005730*    SIMPLES DE 3 POSICOES (MENOR, MEDIA, MAIOR).
005740     IF WS-IM-DIM-A > WS-IM-DIM-B
005750         MOVE WS-IM-DIM-A TO WS-IM-TROCA
005760         MOVE WS-IM-DIM-B TO WS-IM-DIM-A
005770         MOVE WS-IM-TROCA TO WS-IM-DIM-B
005780     END-IF.
005790     IF WS-IM-DIM-B > WS-IM-DIM-C
005800         MOVE WS-IM-DIM-B TO WS-IM-TROCA
005810         MOVE WS-IM-DIM-C TO WS-IM-DIM-B
005820         MOVE WS-IM-TROCA TO WS-IM-DIM-C
005830     END-IF.
005840     IF WS-IM-DIM-A > WS-IM-DIM-B
005850         MOVE WS-IM-DIM-A TO WS-IM-TROCA
005860         MOVE WS-IM-DIM-B TO WS-IM-DIM-A
005870         MOVE WS-IM-TROCA TO WS-IM-DIM-B
005880     END-IF.
005890*
005900     MOVE ZERO TO WS-IDX-QTD.
005910     PERFORM P425-EXPLODE-ITEM THRU P425-FIM
005920             VARYING WS-IDX-QTD FROM 1 BY 1
005930             UNTIL WS-IDX-QTD > WS-ORD-QTY.
005940*
005950 P430-FIM.
005960*
005970*    ACRESCENTA UMA COPIA DO ITEM NA TABELA DO GRUPO - CHAMADA
005980*    UMA VEZ PARA CADA UNIDADE PEDIDA (EXPLOSAO DE QUANTIDADE).
005990 P425-EXPLODE-ITEM.
006000*
006010     ADD 1 TO EXP-QTD-ITEM-GRUPO.
006020     IF EXP-QTD-ITEM-GRUPO > 3000
006030         DISPLAY
006040         "*** LIMITE DE ITENS DO GRUPO ULTRAPASSADO - LOJA "
006050                 WS-STORE-ANT " CATEGORIA " WS-CATEGORY-ANT
006060         PERFORM P950-ABORTA-COM-ERRO THRU P950-FIM
006070     END-IF.
006080     MOVE WS-ORD-SKU TO EXP-IT-SKU(EXP-QTD-ITEM-GRUPO).
006090     MOVE WS-IM-DIM-A TO EXP-IT-DIM-1(EXP-QTD-ITEM-GRUPO).
006100     MOVE WS-IM-DIM-B TO EXP-IT-DIM-2(EXP-QTD-ITEM-GRUPO).
006110     MOVE WS-IM-DIM-C TO EXP-IT-DIM-3(EXP-QTD-ITEM-GRUPO).
006120*
006130 P425-FIM.
006140*
006150 P435-SKU-NAO-ACHADO.
006160*
006170     MOVE WS-ORD-SKU TO WS-LST-SKU-ERRO.
006180     WRITE EXP-REG-RELATORIO FROM WS-LST-SKU-NAO-ACHADO.
006190*
006200 P435-FIM.
006210*
006220*-----------------------------------------------------------------
006230*    PROCESSA UM GRUPO (LOJA/CATEGORIA) COMPLETO: CHAMA A SELECAO
006240*    DE CAIXA E IMPRIME A SECAO DO RELATORIO.
006250*-----------------------------------------------------------------
006260 P500-PROCESSA-GRUPO.
006270*
006280     CALL "EXPP0200" USING EXP-TAB-CAIXA-MESTRE
006290                            EXP-TAB-ITEM-GRUPO
006300                            EXP-RESULTADO-SELECAO.
006310*
006320     PERFORM P510-CABECALHO-LOJA THRU P510-FIM.
006330     PERFORM P520-ESCREVE-CATEGORIA THRU P520-FIM.
006340*
006350     IF EXP-RES-CAIXA-OK
006360         PERFORM P530-ESCREVE-RESULTADO THRU P530-FIM
006370     ELSE
006380         PERFORM P550-ESCREVE-SEM-CAIXA THRU P550-FIM
006390     END-IF.
006400*
006410     WRITE EXP-REG-RELATORIO FROM WS-LST-BRANCO.
006420*
006430 P500-FIM.
006440*
006450*    O CABECALHO STORE/DATE E IMPRESSO EM TODO GRUPO (LOJA MAIS
006460*    CATEGORIA E UMA SECAO DO RELATORIO); SO SALTA FORMULARIO
006470*    (UPSI-0 LIGADO) QUANDO A LOJA MUDA EM RELACAO AO GRUPO ANTES.
006480 P510-CABECALHO-LOJA.
006490*
006500     MOVE WS-STORE-ANT      TO WS-LST-LOJA.
006510     MOVE WS-DATE-CAB-ATUAL TO WS-LST-DATA.
006520     IF WS-STORE-ANT NOT = WS-STORE-CAB-IMPRESSO
006530         MOVE WS-STORE-ANT TO WS-STORE-CAB-IMPRESSO
006540         IF WS-SALTA-PAGINA-LIGADO
006550             WRITE EXP-REG-RELATORIO FROM WS-LST-CAB-LOJA
006560                 AFTER ADVANCING TOP-OF-FORM
006570         ELSE
006580             WRITE EXP-REG-RELATORIO FROM WS-LST-CAB-LOJA
006590                 AFTER ADVANCING 1 LINE
006600         END-IF
006610     ELSE
006620         WRITE EXP-REG-RELATORIO FROM WS-LST-CAB-LOJA
006630             AFTER ADVANCING 1 LINE
006640     END-IF.
006650*
006660 P510-FIM.
006670*
006680*    ESCREVE A LINHA DA CATEGORIA DENTRO DA SECAO DA LOJA.
006690 P520-ESCREVE-CATEGORIA.
006700*
006710     MOVE WS-CATEGORY-ANT TO WS-LST-CAT.
006720     WRITE EXP-REG-RELATORIO FROM WS-LST-CATEGORIA
006730         AFTER ADVANCING 1 LINE.
006740*
006750 P520-FIM.
006760*
006770*    IMPRIME A CAIXA ESCOLHIDA, UMA LINHA POR PACOTE COM A
006780*    SKUS QUE FORAM ENCAIXOTADOS NAQUELE PACOTE, E O PERCENTUAL DE
006790*    OCUPACAO VOLUMETRICA (VOLUME DOS ITENS / VOLUME DA CAIXA).
006800 P530-ESCREVE-RESULTADO.
006810*
006820     MOVE EXP-RES-CAIXA-NOME TO WS-LST-NOME-CAIXA.
006830     WRITE EXP-REG-RELATORIO FROM WS-LST-USA-CAIXA
006840         AFTER ADVANCING 1 LINE.
006850*
006860     PERFORM P535-ESCREVE-PACOTE THRU P535-FIM
006870             VARYING WS-NUM-PACOTE-ATUAL FROM 1 BY 1
006880             UNTIL WS-NUM-PACOTE-ATUAL > EXP-RES-QTD-PACOTES.
006890*
006900*    EXP0006 - ARREDONDAMENTO: MULTIPLICA O VOLUME DOS ITENS POR
006910*    100 ANTES DE DIVIDIR PELO VOLUME DA CAIXA PARA MANTER DUAS
006920*    CASAS DECIMAIS NO PERCENTUAL DE OCUPACAO.
006930     COMPUTE WS-VOL-ITENS-X100 = EXP-RES-VOLUME-ITENS * 100.
006940     DIVIDE WS-VOL-ITENS-X100 BY EXP-RES-VOLUME-CAIXA
006950            GIVING WS-PCT-UTIL-CALC ROUNDED.
006960     MOVE WS-PCT-UTIL-CALC TO WS-LST-PCT-UTIL.
006970     WRITE EXP-REG-RELATORIO FROM WS-LST-UTILIZACAO
006980         AFTER ADVANCING 1 LINE.
006990*
007000 P530-FIM.
007010*
007020*    MONTA E ESCREVE A LINHA DE UM PACOTE, COM A LISTA DE SKUS QUE
007030*    FORAM ENCAIXOTADOS NELE (EXP-RES-ITEM ACHATADA POR PACOTE).
007040 P535-ESCREVE-PACOTE.
007050*
007060     MOVE SPACES TO WS-LISTA-SKU-AUX.
007070     MOVE " "    TO WS-LISTA-SKU-AUX(1:1).
007080     MOVE 2      TO WS-PTR-LISTA.
007090     SET EH-PRIMEIRO-SKU TO TRUE.
007100     PERFORM P540-MONTA-LISTA-SKU THRU P540-FIM
007110             VARYING WS-IDX-QTD FROM 1 BY 1
007120             UNTIL WS-IDX-QTD > EXP-RES-QTD-ITENS-TOT.
007130     MOVE WS-NUM-PACOTE-ATUAL TO WS-LST-NUM-PACOTE.
007140     MOVE WS-LISTA-SKU-AUX    TO WS-LST-LISTA-SKU.
007150     WRITE EXP-REG-RELATORIO FROM WS-LST-PACOTE
007160         AFTER ADVANCING 1 LINE.
007170*
007180 P535-FIM.
007190*
007200*    ACRESCENTA O SKU DE UM ITEM NA LISTA DO PACOTE CORRENTE, SE O
007210*    ITEM PERTENCE A ESSE PACOTE - COM VIRGULA SEPARANDO OS SKUS.
007220 P540-MONTA-LISTA-SKU.
007230*
007240     IF EXP-RES-ITEM-PACOTE(WS-IDX-QTD) = WS-NUM-PACOTE-ATUAL
007250         IF NAO-EH-PRIMEIRO-SKU
007260             IF WS-PTR-LISTA < 95
007270                 STRING ", " DELIMITED BY SIZE
007280                     INTO WS-LISTA-SKU-AUX
007290                     WITH POINTER WS-PTR-LISTA
007300             END-IF
007310         END-IF
007320         IF WS-PTR-LISTA < 88
007330             STRING EXP-RES-ITEM-SKU(WS-IDX-QTD)
007340                 DELIMITED BY SPACE
007350                 INTO WS-LISTA-SKU-AUX
007360                 WITH POINTER WS-PTR-LISTA
007370         END-IF
007380         SET NAO-EH-PRIMEIRO-SKU TO TRUE
007390     END-IF.
007400*
007410 P540-FIM.
007420*
007430*    NENHUMA DAS CAIXAS CADASTRADAS COMPORTOU TODOS OS ITENS DO
007440*    GRUPO - GRAVA A LINHA DE AVISO PREVISTA NO LEIAUTE.
007450 P550-ESCREVE-SEM-CAIXA.
007460*
007470     WRITE EXP-REG-RELATORIO FROM WS-LST-SEM-CAIXA
007480         AFTER ADVANCING 1 LINE.
007490*
007500 P550-FIM.
007510*
007520*-----------------------------------------------------------------
007530*    ENCERRAMENTO NORMAL DO LOTE.
007540*-----------------------------------------------------------------
007550 P900-ENCERRA.
007560*
007570     CLOSE EXP-SKU-MESTRE
007580           EXP-CAIXA-MESTRE
007590           EXP-PEDIDO
007600           EXP-RELATORIO.
007610     DISPLAY "EXPP0100 - LOTE DE EXPEDICAO ENCERRADO NORMALMENTE".
007620*
007630 P900-FIM.
007640*
007650*-----------------------------------------------------------------
007660*    ENCERRAMENTO POR ERRO - QUALQUER SITUACAO QUE IMPECA O LOTE
007670*    DE CONTINUAR (ARQUIVO NAO ABRE, TABELA ESTOURA A CAPACIDADE).
007680*-----------------------------------------------------------------
007690 P950-ABORTA-COM-ERRO.
007700*
007710     MOVE 16 TO RETURN-CODE.
007720     STOP RUN.
007730*
007740 P950-FIM.
