000100*-----------------------------------------------------------------
000110*    PROGRAMA EXPP0200
000120*    SISTEMA DE OPERACAO DE EXPEDICAO - EXP
000130*    SELECAO DE CAIXA (CARTON SELECTOR) - SUBROTINA DE EXPP0100
000140*-----------------------------------------------------------------
000150 IDENTIFICATION DIVISION.
000160*-----------------------------------------------------------------
000170 PROGRAM-ID.       EXPP0200.
000180 AUTHOR.           JOAO CARLOS MEDEIROS.
000190 INSTALLATION.     DEPTO DE LOGISTICA - CENTRO DE DISTRIBUICAO.
000200 DATE-WRITTEN.     18/01/1991.
000210 DATE-COMPILED.    18/01/1991.
000220 SECURITY.         USO INTERNO - CONSULTAR O GERENTE DE LOGISTICA
000230                   ANTES DE ALTERAR A ORDEM DE TESTE DAS CAIXAS.
000240*-----------------------------------------------------------------
000250*    PROPOSITO: RECEBE A TABELA DE CAIXAS CADASTRADAS E A
000260*    ITENS JA EXPLODIDOS DE UM GRUPO (LOJA + CATEGORIA), ORDENA OS
000270*    ITENS PELA MAIOR DIMENSAO DECRESCENTE (FFD), TESTA CADA CAIXA
000280*    NA ORDEM DO MESTRE, ENCAIXOTA COM A ROTINA EXPP0300 E
000290*    CAIXA QUE GERA O MENOR VOLUME TOTAL EMBARCADO.
000300*-----------------------------------------------------------------
000310*    HISTORICO DE ALTERACOES
000320*    18/01/1991 - JCM - EXP0004 - VERSAO INICIAL.
000330*    12/03/1993 - JCM - EXP0021 - PRE-TESTE DE ENCAIXE
000340*                        CADA ITEM ANTES DE CHAMAR O ENCAIXOTADOR,
000350*                        PARA NAO GASTAR CPU COM CAIXA INVIAVEL.
000360*    30/07/1997 - RVS - EXP0078 - TABELAS AMPLIADAS PARA
000370*                        E 50 CAIXAS, JUNTO COM EXPP0100.
000380*    09/11/1999 - LPA - EXP0093 - AJUSTE ANO 2000: NENHUM CAMPO DE
000390*                        DATA NESTE PROGRAMA, NADA ALTERADO
000400*                        REGISTRO DESTA REVISAO.
000410*    22/08/2001 - RVS - EXP0095 - AUDITORIA DA QUALIDADE (NORMA
000420*                        INTERNA QLT-07): CONFERIDO O CRITERIO DE
000430*                        DESEMPATE DO P410 (MENOR VOLUME GANHA A
000440*                        CAIXA MAIS ANTIGA DO MESTRE) - SEM
000450*                        ALTERACAO DE CODIGO, SO DOCUMENTACAO.
000460*    05/02/2007 - RVS - EXP0104 - RETIRADA A CLASSE EXP-CLASSE-
000470*                        NUMERICA E A CONFERENCIA DE DIGITO EM
000480*                        P410 - CAMPO PIC 9 VINDO DO MESTRE DE
000490*                        CAIXAS JA NAO ADMITE OUTRO CONTEUDO, A
000500*                        CONFERENCIA ERA REDUNDANTE.
000510*-----------------------------------------------------------------
000520 ENVIRONMENT DIVISION.
000530*-----------------------------------------------------------------
000540 DATA DIVISION.
000550*-----------------------------------------------------------------
000560 WORKING-STORAGE SECTION.
000570*
000580*    AREA DE TRABALHO DE UM ITEM DURANTE A ORDENACAO FFD (TROCA)
000590 01  WS-ITEM-TROCA.
000600     05  WS-IT-SKU-TROCA               PIC X(10).
000610     05  WS-IT-DIM-1-TROCA             PIC 9(04).
000620     05  WS-IT-DIM-2-TROCA             PIC 9(04).
000630     05  WS-IT-DIM-3-TROCA             PIC 9(04).
000640     05  FILLER                        PIC X(02).
000650*
000660*    REDEFINE A AREA DE TROCA COMO TABELA DE 3 POSICOES PARA A
000670*    COMPARACAO DE MAIOR DIMENSAO NA ORDENACAO FFD (P200).
000680 01  WS-ITEM-TROCA-TAB REDEFINES WS-ITEM-TROCA.
000690     05  FILLER                        PIC X(10).
000700     05  WS-IT-DIM-VAL-TROCA            PIC 9(04)  OCCURS 3 TIMES.
000710*
000720 77  WS-IDX-I                          PIC 9(04)  COMP.
000730 77  WS-IDX-J                          PIC 9(04)  COMP.
000740 77  WS-IDX-CAIXA                      PIC 9(03)  COMP.
000750 77  WS-MAIOR-DIM-I                    PIC 9(04)  COMP.
000760 77  WS-MAIOR-DIM-J                    PIC 9(04)  COMP.
000770 77  WS-QTD-ITEM-MENOS-1                PIC 9(04)  COMP.
000780*
000790*    RESULTADO DA TENTATIVA DE ENCAIXOTAMENTO PARA A CAIXA
000800*    (CALL EXPP0300) - MESMO LEIAUTE DO RESULTADO FINAL.
000810 01  WS-TENTATIVA-CAIXA-ATUAL.
000820     05  WS-TENT-CAIXA-NOME             PIC X(20).
000830     05  WS-TENT-ACHOU-CAIXA            PIC X(01).
000840         88  WS-TENT-CAIXA-OK           VALUE "S".
000850     05  WS-TENT-VOLUME-CAIXA           PIC S9(15).
000860     05  WS-TENT-VOLUME-ITENS           PIC S9(15).
000870     05  WS-TENT-QTD-PACOTES            PIC 9(04)  COMP.
000880     05  WS-TENT-QTD-ITENS-TOT          PIC 9(04)  COMP.
000890     05  WS-TENT-ITEM OCCURS 3000 TIMES.
000900         10  WS-TENT-ITEM-PACOTE         PIC 9(04) COMP.
000910         10  WS-TENT-ITEM-SKU            PIC X(10).
000920     05  FILLER                         PIC X(04).
000930*
000940*    ACUMULADORES DE VOLUME E MELHOR RESULTADO ATE O MOMENTO
000950 01  WS-ACUMULADORES.
000960     05  WS-VOLUME-TOTAL-ITENS          PIC S9(12).
000970     05  WS-VOLUME-CAIXA-ATUAL          PIC S9(12).
000980     05  WS-VOLUME-TOTAL-CANDIDATO      PIC S9(15).
000990     05  WS-VOLUME-TOTAL-MELHOR         PIC S9(15).
001000     05  WS-JA-TEM-CANDIDATO            PIC X(01) VALUE "N".
001010         88  EXISTE-CANDIDATO           VALUE "S".
001020         88  NAO-EXISTE-CANDIDATO       VALUE "N".
001030     05  FILLER                         PIC X(02).
001040*
001050*    CHAVE DA CAIXA TESTADA - USADA NO PRE-TESTE DE ENCAIXE
001060 01  WS-DIMS-CAIXA-TESTE.
001070     05  WS-DCT-DIM-1                  PIC 9(04).
001080     05  WS-DCT-DIM-2                  PIC 9(04).
001090     05  WS-DCT-DIM-3                  PIC 9(04).
001100     05  FILLER                        PIC X(02).
001110*
001120 01  WS-DIMS-CAIXA-TESTE-TAB REDEFINES WS-DIMS-CAIXA-TESTE.
001130     05  WS-DCT-DIM-VAL                 PIC 9(04)  OCCURS 3 TIMES.
001140     05  FILLER                         PIC X(02).
001150*
001160 77  WS-CAIXA-SERVE                    PIC X(01).
001170     88  WS-CAIXA-E-VIAVEL             VALUE "S".
001180     88  WS-CAIXA-NAO-VIAVEL           VALUE "N".
001190*
001200*    AREA DE COMUNICACAO COM A ROTINA DE TESTE DE ENCAIXE - AS
001210*    DIMENSOES SAO AGRUPADAS PARA PERMITIR O REDEFINES EM TABELA,
001220*    USADO PELO PRE-TESTE QUANDO PRECISA VARRER POSICAO A POSICAO.
001230 01  LKS-PARAMETRO-FIT.
001240     05  LKS-FIT-ITEM-DIMS.
001250         10  LKS-FIT-ITEM-DIM-1         PIC 9(04).
001260         10  LKS-FIT-ITEM-DIM-2         PIC 9(04).
001270         10  LKS-FIT-ITEM-DIM-3         PIC 9(04).
001280     05  LKS-FIT-ITEM-DIMS-TAB REDEFINES LKS-FIT-ITEM-DIMS.
001290         10  LKS-FIT-ITEM-DIM-VAL       PIC 9(04)  OCCURS 3 TIMES.
001300     05  LKS-FIT-BLOCO-DIMS.
001310         10  LKS-FIT-BLOCO-DIM-1        PIC 9(04).
001320         10  LKS-FIT-BLOCO-DIM-2        PIC 9(04).
001330         10  LKS-FIT-BLOCO-DIM-3        PIC 9(04).
001340     05  LKS-FIT-BLOCO-DIMS-TAB REDEFINES LKS-FIT-BLOCO-DIMS.
001350         10  LKS-FIT-BLOCO-DIM-VAL      PIC 9(04)  OCCURS 3 TIMES.
001360     05  LKS-FIT-RESULTADO              PIC 9(01).
001370         88  LKS-FIT-CABE               VALUE 1.
001380         88  LKS-FIT-NAO-CABE           VALUE 0.
001390     05  FILLER                         PIC X(02).
001400*-----------------------------------------------------------------
001410 LINKAGE SECTION.
001420*
001430     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\OPERAC
001440-        "AO-EXPEDICAO\Copybooks\ExpTabCaixa.cpy".
001450*
001460     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\OPERAC
001470-        "AO-EXPEDICAO\Copybooks\ExpTabItem.cpy".
001480*
001490     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\OPERAC
001500-        "AO-EXPEDICAO\Copybooks\ExpResultadoSel.cpy".
001510*-----------------------------------------------------------------
001520 PROCEDURE DIVISION USING EXP-TAB-CAIXA-MESTRE
001530                           EXP-TAB-ITEM-GRUPO
001540                           EXP-RESULTADO-SELECAO.
001550*-----------------------------------------------------------------
001560 MAIN-PROCEDURE.
001570*
001580     PERFORM P100-INICIALIZA        THRU P100-FIM.
001590     PERFORM P200-ORDENA-ITENS-FFD  THRU P200-FIM.
001600     PERFORM P300-CALCULA-VOL-ITENS THRU P300-FIM.
001610     PERFORM P400-TESTA-CAIXAS      THRU P400-FIM.
001620     PERFORM P800-MONTA-RESULTADO   THRU P800-FIM.
001630     GOBACK.
001640*
001650 P100-INICIALIZA.
001660*
001670     MOVE ZERO TO WS-VOLUME-TOTAL-ITENS
001680                  WS-VOLUME-TOTAL-MELHOR.
001690     SET NAO-EXISTE-CANDIDATO TO TRUE.
001700*
001710 P100-FIM.
001720*
001730*-----------------------------------------------------------------
001740*    ORDENA OS ITENS DO GRUPO PELA MAIOR DIMENSAO, EM ORDEM
001750*    DECRESCENTE (FIRST-FIT-DECREASING) - TROCA SIMPLES (BOLHA).
001760*    A TABELA E PEQUENA O SUFICIENTE (ATE 3000 ITENS) PARA O CUSTO
001770*    QUADRATICO DA BOLHA SER ACEITAVEL NO LOTE NOTURNO.
001780*-----------------------------------------------------------------
001790 P200-ORDENA-ITENS-FFD.
001800*
001810     IF EXP-QTD-ITEM-GRUPO < 2
001820         GO TO P200-FIM
001830     END-IF.
001840     COMPUTE WS-QTD-ITEM-MENOS-1 = EXP-QTD-ITEM-GRUPO - 1.
001850     PERFORM P210-PASSADA-BOLHA THRU P210-FIM
001860             VARYING WS-IDX-I FROM 1 BY 1
001870             UNTIL WS-IDX-I > WS-QTD-ITEM-MENOS-1.
001880*
001890 P200-FIM.
001900*
001910 P210-PASSADA-BOLHA.
001920*
001930     COMPUTE WS-MAIOR-DIM-I = EXP-IT-DIM-3(WS-IDX-I).
001940     PERFORM P220-COMPARA-TROCA THRU P220-FIM
001950             VARYING WS-IDX-J FROM WS-IDX-I BY 1
001960             UNTIL WS-IDX-J > EXP-QTD-ITEM-GRUPO.
001970*
001980 P210-FIM.
001990*
002000 P220-COMPARA-TROCA.
002010*
002020     COMPUTE WS-MAIOR-DIM-J = EXP-IT-DIM-3(WS-IDX-J).
002030     IF WS-MAIOR-DIM-J > WS-MAIOR-DIM-I
002040         MOVE EXP-ITEM-GRUPO(WS-IDX-I) TO WS-ITEM-TROCA
002050         MOVE EXP-ITEM-GRUPO(WS-IDX-J) TO EXP-ITEM-GRUPO(WS-IDX-I)
002060        MOVE WS-ITEM-TROCA         TO EXP-ITEM-GRUPO(WS-IDX-J)
002070         MOVE WS-MAIOR-DIM-J            TO WS-MAIOR-DIM-I
002080     END-IF.
002090*
002100 P220-FIM.
002110*
002120*-----------------------------------------------------------------
002130*    SOMA O VOLUME DE TODOS OS ITENS DO GRUPO (JA EXPLODIDOS PELA
002140*    QUANTIDADE) PARA O CALCULO POSTERIOR DO PERCENTUAL DE USO.
002150*-----------------------------------------------------------------
002160 P300-CALCULA-VOL-ITENS.
002170*
002180     PERFORM P310-SOMA-VOL-ITEM THRU P310-FIM
002190             VARYING WS-IDX-I FROM 1 BY 1
002200             UNTIL WS-IDX-I > EXP-QTD-ITEM-GRUPO.
002210*
002220 P300-FIM.
002230*
002240 P310-SOMA-VOL-ITEM.
002250*
002260     COMPUTE WS-VOLUME-TOTAL-ITENS =
002270             WS-VOLUME-TOTAL-ITENS
002280             + (EXP-IT-DIM-1(WS-IDX-I) * EXP-IT-DIM-2(WS-IDX-I)
002290                                       * EXP-IT-DIM-3(WS-IDX-I)).
002300*
002310 P310-FIM.
002320*
002330*-----------------------------------------------------------------
002340*    TESTA CADA CAIXA CADASTRADA, NA ORDEM DO MESTRE. PRIMEIRO O
002350*    PRE-TESTE (TODO ITEM CABE INDIVIDUALMENTE NA CAIXA); SE
002360*    CHAMA O ENCAIXOTADOR (EXPP0300) E COMPARA O VOLUME TOTAL.
002370*-----------------------------------------------------------------
002380 P400-TESTA-CAIXAS.
002390*
002400     PERFORM P410-TESTA-UMA-CAIXA THRU P410-FIM
002410             VARYING WS-IDX-CAIXA FROM 1 BY 1
002420             UNTIL WS-IDX-CAIXA > EXP-QTD-CAIXA.
002430*
002440 P400-FIM.
002450*
002460 P410-TESTA-UMA-CAIXA.
002470*
002480     MOVE EXP-CX-DIM-1(WS-IDX-CAIXA) TO WS-DCT-DIM-1.
002490     MOVE EXP-CX-DIM-2(WS-IDX-CAIXA) TO WS-DCT-DIM-2.
002500     MOVE EXP-CX-DIM-3(WS-IDX-CAIXA) TO WS-DCT-DIM-3.
002510*
002520     PERFORM P420-PRETESTE-ENCAIXE THRU P420-FIM.
002530     IF WS-CAIXA-NAO-VIAVEL
002540         GO TO P410-FIM
002550     END-IF.
002560*
002570     CALL "EXPP0300" USING WS-DIMS-CAIXA-TESTE
002580                            EXP-TAB-ITEM-GRUPO
002590                            WS-TENTATIVA-CAIXA-ATUAL.
002600*
002610     IF NOT WS-TENT-CAIXA-OK
002620         GO TO P410-FIM
002630     END-IF.
002640*
002650     COMPUTE WS-VOLUME-CAIXA-ATUAL =
002660             WS-DCT-DIM-1 * WS-DCT-DIM-2 * WS-DCT-DIM-3.
002670     COMPUTE WS-VOLUME-TOTAL-CANDIDATO =
002680             WS-TENT-QTD-PACOTES * WS-VOLUME-CAIXA-ATUAL.
002690*
002700     IF (NOT EXISTE-CANDIDATO)
002710        OR (WS-VOLUME-TOTAL-CANDIDATO < WS-VOLUME-TOTAL-MELHOR)
002720         SET EXISTE-CANDIDATO TO TRUE
002730         MOVE WS-VOLUME-TOTAL-CANDIDATO TO WS-VOLUME-TOTAL-MELHOR
002740         MOVE EXP-CX-NOME(WS-IDX-CAIXA) TO WS-TENT-CAIXA-NOME
002750         MOVE WS-TENTATIVA-CAIXA-ATUAL  TO EXP-RESULTADO-SELECAO
002760*        EXP-RES-VOLUME-CAIXA GUARDA O VOLUME TOTAL EMBARCADO
002770*        (N PACOTES X VOLUME DE UMA CAIXA), USADO NO CALCULO DO
002780*        PERCENTUAL DE OCUPACAO PELO CHAMADOR (EXPP0100/P530).
002790         MOVE WS-VOLUME-TOTAL-CANDIDATO TO EXP-RES-VOLUME-CAIXA
002800     END-IF.
002810*
002820 P410-FIM.
002830*
002840*-----------------------------------------------------------------
002850*    PRE-TESTE: TODO ITEM DO GRUPO DEVE CABER SOZINHO NA CAIXA (SE
002860*    UM ITEM NAO CABE, A CAIXA E DESCARTADA SEM CHAMAR O
002870*    ENCAIXOTADOR - ECONOMIA DE CPU CONFORME EXP0021).
002880*-----------------------------------------------------------------
002890 P420-PRETESTE-ENCAIXE.
002900*
002910     SET WS-CAIXA-E-VIAVEL TO TRUE.
002920     PERFORM P430-TESTA-UM-ITEM THRU P430-FIM
002930             VARYING WS-IDX-I FROM 1 BY 1
002940             UNTIL (WS-IDX-I > EXP-QTD-ITEM-GRUPO)
002950                OR (WS-CAIXA-NAO-VIAVEL).
002960*
002970 P420-FIM.
002980*
002990 P430-TESTA-UM-ITEM.
003000*
003010     MOVE EXP-IT-DIM-1(WS-IDX-I) TO LKS-FIT-ITEM-DIM-1.
003020     MOVE EXP-IT-DIM-2(WS-IDX-I) TO LKS-FIT-ITEM-DIM-2.
003030     MOVE EXP-IT-DIM-3(WS-IDX-I) TO LKS-FIT-ITEM-DIM-3.
003040     MOVE WS-DCT-DIM-1           TO LKS-FIT-BLOCO-DIM-1.
003050     MOVE WS-DCT-DIM-2           TO LKS-FIT-BLOCO-DIM-2.
003060     MOVE WS-DCT-DIM-3           TO LKS-FIT-BLOCO-DIM-3.
003070*
003080     CALL "EXPP0910" USING LKS-PARAMETRO-FIT.
003090*
003100     IF LKS-FIT-NAO-CABE
003110         SET WS-CAIXA-NAO-VIAVEL TO TRUE
003120     END-IF.
003130*
003140 P430-FIM.
003150*
003160*-----------------------------------------------------------------
003170*    MONTA O RESULTADO FINAL PARA O CHAMADOR (EXPP0100). QUANDO
003180*    NENHUMA CAIXA FOI VIAVEL, DEVOLVE "SEM CAIXA" (EXP0033).
003190*-----------------------------------------------------------------
003200 P800-MONTA-RESULTADO.
003210*
003220     IF EXISTE-CANDIDATO
003230         MOVE WS-VOLUME-TOTAL-ITENS TO EXP-RES-VOLUME-ITENS
003240     ELSE
003250         MOVE SPACES TO EXP-RES-CAIXA-NOME
003260         SET EXP-RES-SEM-CAIXA TO TRUE
003270         MOVE ZERO TO EXP-RES-VOLUME-CAIXA
003280                      EXP-RES-VOLUME-ITENS
003290                      EXP-RES-QTD-PACOTES
003300                      EXP-RES-QTD-ITENS-TOT
003310     END-IF.
003320*
003330 P800-FIM.
