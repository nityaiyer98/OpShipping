000100*-----------------------------------------------------------------
000110*    COPYBOOK ExpCaixaMestre.cpy
000120*    SISTEMA DE OPERACAO DE EXPEDICAO - EXP
000130*    LAYOUT DO MESTRE DE CAIXAS (CARTONS) - REGISTRO DE 40 POSICOES
000140*-----------------------------------------------------------------
000150*    Autor .....: JOAO CARLOS MEDEIROS
000160*    Instalacao : DEPTO DE LOGISTICA - CENTRO DE DISTRIBUICAO
000170*    Escrito em : 08/01/1991
000180*-----------------------------------------------------------------
000190*    Alteracoes:
000200*    08/01/1991 - JCM - EXP0001 - VERSAO INICIAL DO LAYOUT.
000210*    03/09/1996 - RVS - EXP0067 - AS TRES DIMENSOES PASSAM A SER
000220*                        GRAVADAS SEMPRE EM ORDEM CRESCENTE PELO
000230*                        PROGRAMA DE CARGA DO MESTRE DE CAIXAS.
000240*-----------------------------------------------------------------
000250 01  EXP-REG-CAIXA-MESTRE.
000260     05  EXP-BOX-NAME                 PIC X(20).
000270     05  EXP-BOX-DIMS.
000280         10  EXP-BOX-DIM-1             PIC 9(04).
000290         10  EXP-BOX-DIM-2             PIC 9(04).
000300         10  EXP-BOX-DIM-3             PIC 9(04).
000310     05  FILLER                        PIC X(08).
000320*
000330*    REDEFINES DAS TRES DIMENSOES COMO TABELA, PARA A ROTINA QUE AS
000340*    ORDENA DE FORMA CRESCENTE NA CARGA DO MESTRE.
000350     05  EXP-BOX-DIMS-TAB REDEFINES EXP-BOX-DIMS.
000360         10  EXP-BOX-DIM-VAL           PIC 9(04)  OCCURS 3 TIMES.
000370*-----------------------------------------------------------------
