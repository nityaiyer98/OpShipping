000100*-----------------------------------------------------------------
000110*    COPYBOOK ExpSkuMestre.cpy
000120*    SISTEMA DE OPERACAO DE EXPEDICAO - EXP
000130*    LAYOUT DO MESTRE DE PRODUTOS (SKU) - REGISTRO DE 80 POSICOES
000140*-----------------------------------------------------------------
000150*    Autor .....: JOAO CARLOS MEDEIROS
000160*    Instalacao : DEPTO DE LOGISTICA - CENTRO DE DISTRIBUICAO
000170*    Escrito em : 08/01/1991
000180*-----------------------------------------------------------------
000190*    Alteracoes:
000200*    08/01/1991 - JCM - EXP0001 - VERSAO INICIAL DO LAYOUT.
000210*    22/06/1994 - RVS - EXP0044 - INCLUIDO EXP-SKU-PER-COL PARA A
000220*                        REGRA DE RATEIO DE COLIS FRACIONADOS.
000230*    14/02/1999 - LPA - EXP0091 - AJUSTE ANO 2000: CAMPO NAO TEM
000240*                        DATA, LAYOUT MANTIDO SEM ALTERACAO DE
000250*                        POSICOES.
000260*-----------------------------------------------------------------
000270 01  EXP-REG-SKU-MESTRE.
000280     05  EXP-SKU-CODE                PIC X(10).
000290     05  EXP-SKU-DIMS.
000300         10  EXP-SKU-UNIT-H           PIC 9(04).
000310         10  EXP-SKU-UNIT-L           PIC 9(04).
000320         10  EXP-SKU-UNIT-W           PIC 9(04).
000330         10  EXP-SKU-COL-H            PIC 9(04).
000340         10  EXP-SKU-COL-L            PIC 9(04).
000350         10  EXP-SKU-COL-W            PIC 9(04).
000360     05  EXP-SKU-PER-COL              PIC 9(04).
000370     05  FILLER                       PIC X(42).
000380*
000390*    REDEFINES DAS SEIS DIMENSOES COMO TABELA, PARA PERCORRER AS
000400*    POSICOES QUANDO SE PRECISA VALIDAR OU EDITAR TODAS DE UMA VEZ.
000410     05  EXP-SKU-DIMS-TAB REDEFINES EXP-SKU-DIMS.
000420         10  EXP-SKU-DIM-VAL          PIC 9(04)  OCCURS 6 TIMES.
000430*-----------------------------------------------------------------
