000100*-----------------------------------------------------------------
000110*    COPYBOOK ExpPedidoLinha.cpy
000120*    SISTEMA DE OPERACAO DE EXPEDICAO - EXP
000130*    LAYOUT DA LINHA DE PEDIDO (PICKING) - REGISTRO DE 60 POSICOES
000140*    PRE-CLASSIFICADO POR LOJA (STORE) + CATEGORIA DE PRODUTO
000150*-----------------------------------------------------------------
000160*    Autor .....: JOAO CARLOS MEDEIROS
000170*    Instalacao : DEPTO DE LOGISTICA - CENTRO DE DISTRIBUICAO
000180*    Escrito em : 08/01/1991
000190*-----------------------------------------------------------------
000200*    Alteracoes:
000210*    08/01/1991 - JCM - EXP0001 - VERSAO INICIAL DO LAYOUT.
000220*    11/11/1993 - RVS - EXP0038 - CAMPO EXP-ORD-DATE PASSA A SER
000230*                        USADO SO PARA IDENTIFICAR O CABECALHO DO
000240*                        RELATORIO, NAO ENTRA EM NENHUM CALCULO.
000250*-----------------------------------------------------------------
000260 01  EXP-REG-PEDIDO-LINHA.
000270     05  EXP-ORD-STORE                PIC X(10).
000280     05  EXP-ORD-CATEGORY             PIC X(20).
000290     05  EXP-ORD-SKU                  PIC X(10).
000300     05  EXP-ORD-QTY                  PIC 9(04).
000310     05  EXP-ORD-DATE                 PIC X(10).
000320     05  FILLER                       PIC X(06).
000330*
000340*    REDEFINES DA DATA DO PEDIDO SO PARA MONTAGEM DO CABECALHO DO
000350*    RELATORIO POR LOJA (NAO PARTICIPA DE NENHUM CALCULO AO PACOTE).
000360     05  EXP-ORD-DATE-R REDEFINES EXP-ORD-DATE.
000370         10  EXP-ORD-DATE-DD           PIC X(02).
000380         10  FILLER                    PIC X(01).
000390         10  EXP-ORD-DATE-MM           PIC X(02).
000400         10  FILLER                    PIC X(01).
000410         10  EXP-ORD-DATE-AAAA         PIC X(04).
000420*-----------------------------------------------------------------
