000100*-----------------------------------------------------------------
000110*    COPYBOOK ExpResultadoSel.cpy
000120*    SISTEMA DE OPERACAO DE EXPEDICAO - EXP
000130*    RESULTADO DA SELECAO DE CAIXA (CALL EXPP0200) E TAMBEM O
000140*    RESULTADO DE UMA TENTATIVA DE ENCAIXOTAMENTO (CALL EXPP0300)
000150*    PARA UMA UNICA CAIXA CANDIDATA. LISTA DE ITENS ACHATADA (CADA
000160*    LINHA TRAZ O NUMERO DO PACOTE) PARA EVITAR TABELA ANINHADA.
000170*-----------------------------------------------------------------
000180*    Autor .....: JOAO CARLOS MEDEIROS
000190*    Instalacao : DEPTO DE LOGISTICA - CENTRO DE DISTRIBUICAO
000200*    Escrito em : 22/01/1991
000210*-----------------------------------------------------------------
000220*    Alteracoes:
000230*    22/01/1991 - JCM - EXP0003 - VERSAO INICIAL.
000240*    30/07/1997 - RVS - EXP0078 - LIMITE DE ITENS ELEVADO PARA 3000
000250*                        JUNTO COM O DA TABELA ExpTabItem.cpy.
000260*-----------------------------------------------------------------
000270 01  EXP-RESULTADO-SELECAO.
000280     05  EXP-RES-CAIXA-NOME            PIC X(20).
000290     05  EXP-RES-ACHOU-CAIXA           PIC X(01).
000300         88  EXP-RES-CAIXA-OK          VALUE "S".
000310         88  EXP-RES-SEM-CAIXA         VALUE "N".
000320*
000330*    REDEFINES DO INDICADOR ACHOU/NAO-ACHOU COMO DIGITO, USADA NA
000340*    LINHA DE RETORNO NUMERICO PARA O CHAMADOR EM LOTE.
000350     05  EXP-RES-COD-ACHOU REDEFINES EXP-RES-ACHOU-CAIXA
000360                                       PIC 9(01).
000370     05  EXP-RES-VOLUME-CAIXA          PIC S9(15).
000380     05  EXP-RES-VOLUME-ITENS          PIC S9(15).
000390     05  EXP-RES-QTD-PACOTES           PIC 9(04)  COMP.
000400     05  EXP-RES-QTD-ITENS-TOT         PIC 9(04)  COMP.
000410     05  EXP-RES-ITEM OCCURS 3000 TIMES.
000420         10  EXP-RES-ITEM-PACOTE        PIC 9(04) COMP.
000430         10  EXP-RES-ITEM-SKU           PIC X(10).
000440     05  FILLER                        PIC X(04).
000450*-----------------------------------------------------------------
