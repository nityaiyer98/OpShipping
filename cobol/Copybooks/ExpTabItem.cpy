000100*-----------------------------------------------------------------
000110*    COPYBOOK ExpTabItem.cpy
000120*    SISTEMA DE OPERACAO DE EXPEDICAO - EXP
000130*    TABELA DE ITENS DO GRUPO (LOJA + CATEGORIA) JA EXPLODIDOS PELA
000140*    QUANTIDADE DO PEDIDO. COMPARTILHADA ENTRE EXPP0100 (MONTAGEM
000150*    DO GRUPO), EXPP0200 (ORDENACAO FFD E SELECAO DE CAIXA) E
000160*    EXPP0300 (ENCAIXOTADOR).
000170*-----------------------------------------------------------------
000180*    Autor .....: JOAO CARLOS MEDEIROS
000190*    Instalacao : DEPTO DE LOGISTICA - CENTRO DE DISTRIBUICAO
000200*    Escrito em : 15/01/1991
000210*-----------------------------------------------------------------
000220*    Alteracoes:
000230*    15/01/1991 - JCM - EXP0002 - VERSAO INICIAL, LIMITE 500 ITENS.
000240*    30/07/1997 - RVS - EXP0078 - LIMITE AMPLIADO PARA 3000 ITENS
000250*                        POR GRUPO (LOJAS GRANDES COM MUITOS SKUS
000260*                        DE BAIXO GIRO NA MESMA CATEGORIA).
000270*-----------------------------------------------------------------
000280 01  EXP-TAB-ITEM-GRUPO.
000290     05  EXP-QTD-ITEM-GRUPO           PIC 9(04)  COMP.
000295     05  FILLER                       PIC X(02).
000300     05  EXP-ITEM-GRUPO OCCURS 3000 TIMES.
000310         10  EXP-IT-SKU                PIC X(10).
000320         10  EXP-IT-DIMS.
000330             15  EXP-IT-DIM-1           PIC 9(04).
000340             15  EXP-IT-DIM-2           PIC 9(04).
000350             15  EXP-IT-DIM-3           PIC 9(04).
000360*
000370*        REDEFINES DAS DIMENSOES DO ITEM COMO TABELA, USADA PELAS
000380*        ROTINAS DE ENCAIXE (CALL EXPP0910 E CALL EXPP0920).
000390         10  EXP-IT-DIMS-TAB REDEFINES EXP-IT-DIMS.
000400             15  EXP-IT-DIM-VAL          PIC 9(04)  OCCURS 3 TIMES.
000410*-----------------------------------------------------------------
