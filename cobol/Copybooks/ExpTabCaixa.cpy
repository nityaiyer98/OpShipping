000100*-----------------------------------------------------------------
000110*    COPYBOOK ExpTabCaixa.cpy
000120*    SISTEMA DE OPERACAO DE EXPEDICAO - EXP
000130*    TABELA DE CAIXAS EM MEMORIA - COMPARTILHADA ENTRE EXPP0100
000140*    (CARGA DO MESTRE) E EXPP0200 (SELECAO DE CAIXA). MANTIDA NA
000150*    ORDEM DO ARQUIVO MESTRE (SEM ORDENACAO) PARA O CRITERIO DE
000160*    DESEMPATE "A PRIMEIRA CAIXA DO MESTRE GANHA".
000170*-----------------------------------------------------------------
000180*    Autor .....: JOAO CARLOS MEDEIROS
000190*    Instalacao : DEPTO DE LOGISTICA - CENTRO DE DISTRIBUICAO
000200*    Escrito em : 15/01/1991
000210*-----------------------------------------------------------------
000220*    Alteracoes:
000230*    15/01/1991 - JCM - EXP0002 - VERSAO INICIAL.
000240*    30/07/1997 - RVS - EXP0078 - LIMITE DA TABELA AMPLIADO DE 20
000250*                        PARA 50 CAIXAS CADASTRADAS.
000260*-----------------------------------------------------------------
000270 01  EXP-TAB-CAIXA-MESTRE.
000280     05  EXP-QTD-CAIXA                PIC 9(03)  COMP.
000285     05  FILLER                       PIC X(02).
000290     05  EXP-TAB-CAIXA OCCURS 50 TIMES.
000300         10  EXP-CX-NOME               PIC X(20).
000310         10  EXP-CX-DIMS.
000320             15  EXP-CX-DIM-1           PIC 9(04).
000330             15  EXP-CX-DIM-2           PIC 9(04).
000340             15  EXP-CX-DIM-3           PIC 9(04).
000350*
000360*        REDEFINES DAS DIMENSOES DA CAIXA COMO TABELA, USADA PELA
000370*        ROTINA DE TESTE DE ENCAIXE (CALL EXPP0910) POSICAO A
000380*        POSICAO.
000390         10  EXP-CX-DIMS-TAB REDEFINES EXP-CX-DIMS.
000400             15  EXP-CX-DIM-VAL          PIC 9(04)  OCCURS 3 TIMES.
000410*-----------------------------------------------------------------
