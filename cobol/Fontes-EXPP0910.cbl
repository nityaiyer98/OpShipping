000100*-----------------------------------------------------------------
000110*    PROGRAMA EXPP0910
000120*    SISTEMA DE OPERACAO DE EXPEDICAO - EXP
000130*    TESTE DE ENCAIXE (FIT TEST) - SUBROTINA DE USO GERAL
000140*-----------------------------------------------------------------
000150 IDENTIFICATION DIVISION.
000160*-----------------------------------------------------------------
000170 PROGRAM-ID.       EXPP0910.
000180 AUTHOR.           JOAO CARLOS MEDEIROS.
000190 INSTALLATION.     DEPTO DE LOGISTICA - CENTRO DE DISTRIBUICAO.
000200 DATE-WRITTEN.     20/01/1991.
000210 DATE-COMPILED.    20/01/1991.
000220 SECURITY.         USO INTERNO - ROTINA DE USO GERAL, CHAMADA POR
000230                   EXPP0200 E EXPP0300. NAO ALTERAR SEM AVISAR OS
000240                   DOIS CHAMADORES.
000250*-----------------------------------------------------------------
000260*    PROPOSITO: DIZ SE UM ITEM (OU BLOCO LIVRE) CABE DENTRO DE
000270*    OUTRO BLOCO, COMPARANDO AS TRES DIMENSOES JA ORDENADAS DE
000280*    FORMA CRESCENTE, POSICAO A POSICAO.
000290*-----------------------------------------------------------------
000300*    HISTORICO DE ALTERACOES
000310*    20/01/1991 - JCM - EXP0005 - VERSAO INICIAL.
000320*    09/11/1999 - LPA - EXP0093 - AJUSTE ANO 2000: NENHUM CAMPO DE
000330*                        DATA NESTE PROGRAMA, NADA ALTERADO ALEM
000340*                        DO REGISTRO DESTA REVISAO.
000350*    14/06/2001 - RVS - EXP0096 - REFORCADO O AVISO DE SECURITY
000360*                        SOBRE O USO COMPARTILHADO COM EXPP0300,
000370*                        APOS RECLAMACAO DA MANUTENCAO SOBRE
000380*                        MUDANCA SEM AVISO - LOGICA NAO ALTERADA.
000390*    19/02/2004 - MFS - EXP0099 - CONFERIDA A COMPARACAO POSICAO A
000400*                        POSICAO CONTRA O MANUAL EXP-03/91 EM
000410*                        AUDITORIA DA QUALIDADE - SEM ALTERACAO DE
000420*                        LOGICA.
000430*-----------------------------------------------------------------
000440 ENVIRONMENT DIVISION.
000450*-----------------------------------------------------------------
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     UPSI-0 ON  STATUS IS WS-TRACE-LIGADO
000490             OFF STATUS IS WS-TRACE-DESLIGADO.
000500*-----------------------------------------------------------------
000510 DATA DIVISION.
000520*-----------------------------------------------------------------
000530 WORKING-STORAGE SECTION.
000540*
000550 77  WS-IDX-LADO                       PIC 9(01)  COMP.
000560*
000570*    INDICADOR DE RESULTADO PARA MONTAGEM DA LINHA DE TRACO (SO
000580*    IMPRESSA QUANDO A CHAVE UPSI-0 DE DEPURACAO ESTA LIGADA).
000590 01  WS-FLAG-CABE.
000600     05  WS-FLAG-CABE-VAL              PIC X(01)  VALUE "S".
000610         88  WS-CABE-ATE-AGORA         VALUE "S".
000620         88  WS-JA-NAO-CABE            VALUE "N".
000630*
000640*    REDEFINES DO INDICADOR COMO DIGITO, PARA A LINHA DE TRACO.
000650     05  WS-FLAG-CABE-COD REDEFINES WS-FLAG-CABE-VAL
000660                                       PIC 9(01).
000670     05  FILLER                        PIC X(01).
000680*-----------------------------------------------------------------
000690 LINKAGE SECTION.
000700*
000710*    MESMO LEIAUTE DA AREA LKS-PARAMETRO-FIT DECLARADA EM
000720*    WORKING-STORAGE PELOS PROGRAMAS CHAMADORES (EXPP0200 E
000730*    EXPP0300) - CONFERIR OS DOIS ANTES DE ALTERAR ESTE LEIAUTE.
000740 01  LKS-PARAMETRO-FIT.
000750     05  LKS-FIT-ITEM-DIMS.
000760         10  LKS-FIT-ITEM-DIM-1         PIC 9(04).
000770         10  LKS-FIT-ITEM-DIM-2         PIC 9(04).
000780         10  LKS-FIT-ITEM-DIM-3         PIC 9(04).
000790     05  LKS-FIT-ITEM-DIMS-TAB REDEFINES LKS-FIT-ITEM-DIMS.
000800         10  LKS-FIT-ITEM-DIM-VAL       PIC 9(04)  OCCURS 3 TIMES.
000810     05  LKS-FIT-BLOCO-DIMS.
000820         10  LKS-FIT-BLOCO-DIM-1        PIC 9(04).
000830         10  LKS-FIT-BLOCO-DIM-2        PIC 9(04).
000840         10  LKS-FIT-BLOCO-DIM-3        PIC 9(04).
000850     05  LKS-FIT-BLOCO-DIMS-TAB REDEFINES LKS-FIT-BLOCO-DIMS.
000860         10  LKS-FIT-BLOCO-DIM-VAL      PIC 9(04)  OCCURS 3 TIMES.
000870     05  LKS-FIT-RESULTADO              PIC 9(01).
000880         88  LKS-FIT-CABE               VALUE 1.
000890         88  LKS-FIT-NAO-CABE           VALUE 0.
000900     05  FILLER                         PIC X(02).
000910*-----------------------------------------------------------------
000920 PROCEDURE DIVISION USING LKS-PARAMETRO-FIT.
000930*-----------------------------------------------------------------
000940 MAIN-PROCEDURE.
000950*
000960     PERFORM P100-INICIALIZA     THRU P100-FIM.
000970     PERFORM P200-TESTA-3-LADOS  THRU P200-FIM.
000980     PERFORM P300-DEVOLVE        THRU P300-FIM.
000990     GOBACK.
001000*
001010 P100-INICIALIZA.
001020*
001030     SET WS-CABE-ATE-AGORA TO TRUE.
001040*
001050 P100-FIM.
001060*
001070*-----------------------------------------------------------------
001080*    AS TRES DIMENSOES JA CHEGAM ORDENADAS DE FORMA CRESCENTE (VER
001090*    ExpTabItem.cpy E ExpTabCaixa.cpy) - BASTA COMPARAR POSICAO A
001100*    POSICAO. SE O BLOCO FOR MENOR QUE O ITEM EM QUALQUER UMA DAS
001110*    TRES, O ITEM NAO CABE (EXP0005).
001120*-----------------------------------------------------------------
001130 P200-TESTA-3-LADOS.
001140*
001150     PERFORM P210-COMPARA-UM-LADO THRU P210-FIM
001160             VARYING WS-IDX-LADO FROM 1 BY 1
001170             UNTIL WS-IDX-LADO > 3.
001180*
001190 P200-FIM.
001200*
001210 P210-COMPARA-UM-LADO.
001220*
001230     IF LKS-FIT-BLOCO-DIM-VAL(WS-IDX-LADO) <
001240        LKS-FIT-ITEM-DIM-VAL(WS-IDX-LADO)
001250         SET WS-JA-NAO-CABE TO TRUE
001260     END-IF.
001270*
001280 P210-FIM.
001290*
001300 P300-DEVOLVE.
001310*
001320     IF WS-CABE-ATE-AGORA
001330         SET LKS-FIT-CABE TO TRUE
001340     ELSE
001350         SET LKS-FIT-NAO-CABE TO TRUE
001360     END-IF.
001370*
001380*    CHAVE UPSI-0 LIGADA NO JCL DE TESTE - IMPRIME O RESULTADO DE
001390*    CADA CHAMADA NO SYSOUT PARA CONFERENCIA MANUAL (EXP0005).
001400     IF WS-TRACE-LIGADO
001410         DISPLAY "EXPP0910 - CABE=" WS-FLAG-CABE-VAL
001420     END-IF.
001430*
001440 P300-FIM.
