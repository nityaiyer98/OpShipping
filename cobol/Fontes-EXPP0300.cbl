000100*-----------------------------------------------------------------
000110*    PROGRAMA EXPP0300
000120*    SISTEMA DE OPERACAO DE EXPEDICAO - EXP
000130*    ENCAIXOTADOR (PACKING ENGINE) - SUBROTINA DE EXPP0200
000140*-----------------------------------------------------------------
000150 IDENTIFICATION DIVISION.
000160*-----------------------------------------------------------------
000170 PROGRAM-ID.       EXPP0300.
000180 AUTHOR.           JOAO CARLOS MEDEIROS.
000190 INSTALLATION.     DEPTO DE LOGISTICA - CENTRO DE DISTRIBUICAO.
000200 DATE-WRITTEN.     25/01/1991.
000210 DATE-COMPILED.    25/01/1991.
000220 SECURITY.         USO INTERNO - CONSULTAR O GERENTE DE LOGISTICA
000230                   ANTES DE ALTERAR A ORDEM DA FILA DE ESPACOS
000240                   LIVRES (FIFO) - E O CORACAO DO ENCAIXOTADOR.
000250*-----------------------------------------------------------------
000260*    PROPOSITO: RECEBE AS DIMENSOES DE UMA CAIXA JA APROVADA NO
000270*    PRE-TESTE E OS ITENS DO GRUPO (EM ORDEM FFD), E MONTA OS
000280*    PACOTES DESSA CAIXA, UM POR VEZ, ATE EMBALAR TODOS OS ITENS.
000290*    MANTEM UMA FILA DE ESPACOS LIVRES (BLOCOS) DEIXADOS PELOS
000300*    ITENS JA ENCAIXADOS, TIRADA DA FRENTE E ALIMENTADA NO FIM.
000310*-----------------------------------------------------------------
000320*    HISTORICO DE ALTERACOES
000330*    25/01/1991 - JCM - EXP0007 - VERSAO INICIAL.
000340*    30/07/1997 - RVS - EXP0078 - TABELAS AMPLIADAS PARA 3000
000350*                        ITENS - FILA DE BLOCOS AMPLIADA NA
000360*                        MESMA PROPORCAO (VER COMENTARIO EM
000370*                        WS-FILA-BLOCOS).
000380*    09/11/1999 - LPA - EXP0093 - AJUSTE ANO 2000: NENHUM CAMPO DE
000390*                        DATA NESTE PROGRAMA, NADA ALTERADO ALEM
000400*                        DO REGISTRO DESTA REVISAO.
000410*    18/03/2003 - RVS - EXP0094 - INCLUIDA TRAVA DE LIMITE NA FILA
000420*                        DE BLOCOS (MAXIMO 9000) EM P210 E P240 -
000430*                        MESMA REGRA JA USADA NAS TABELAS DE CAIXA
000440*                        E DE SKU EM EXPP0100.
000450*    14/11/2007 - LPA - EXP0105 - RETIRADA A CLASSE EXP-CLASSE-
000460*                        NUMERICA E O FLAG WS-FLAG-DIMS-CAIXA EM
000470*                        P100 - DIMENSAO DA CAIXA JA CHEGA CONFERIDA
000480*                        DO CHAMADOR (EXPP0200), A CONFERENCIA
000490*                        REDUZIA A FILA A UM BLOCO NULO SEM NUNCA
000500*                        SER ACIONADA EM PRODUCAO.
000510*-----------------------------------------------------------------
000520 ENVIRONMENT DIVISION.
000530*-----------------------------------------------------------------
000540 DATA DIVISION.
000550*-----------------------------------------------------------------
000560 WORKING-STORAGE SECTION.
000570*
000580 77  WS-IDX-ITEM                       PIC 9(04)  COMP.
000590 77  WS-IDX-ACHADO                     PIC 9(04)  COMP.
000600 77  WS-QTD-PENDENTE                   PIC 9(04)  COMP.
000610 77  WS-K                              PIC 9(01)  COMP.
000620*
000630*    PONTEIROS DA FILA DE BLOCOS LIVRES - FILA CRESCE SO PARA A
000640*    FRENTE (CAUDA NUNCA VOLTA), NAO PRECISA DE FILA CIRCULAR
000650*    PORQUE O TOTAL DE INSERCOES NO LOTE JA E LIMITADO PELO
000660*    TAMANHO DA TABELA (EXP0007).
000670 77  WS-BL-CABECA                      PIC 9(04)  COMP.
000680 77  WS-BL-CAUDA                       PIC 9(04)  COMP.
000690*
000700*    UM ITEM PENDENTE POR POSICAO DA TABELA DO GRUPO - "S" QUANDO
000710*    O ITEM JA FOI COLOCADO EM ALGUM PACOTE.
000720 01  WS-ITEM-EMPACOTADO-TAB.
000730     05  WS-ITEM-EMPACOTADO OCCURS 3000 TIMES
000740                                       PIC X(01).
000750         88  WS-ITEM-JA-EMPACOTADO    VALUE "S".
000760         88  WS-ITEM-PENDENTE         VALUE "N".
000770     05  FILLER                        PIC X(04).
000780*
000790*    FILA DE ESPACOS LIVRES (BLOCOS) - ATE 3 BLOCOS NOVOS POR
000800*    ITEM ENCAIXADO (CAMADA + BLOCO-2 + BLOCO-3 DE EXPP0920), NO
000810*    PIOR CASO 3000 ITENS X 3 = 9000 POSICOES (EXP0078).
000820 01  WS-FILA-BLOCOS.
000830     05  WS-BL OCCURS 9000 TIMES.
000840         10  WS-BL-DIM-1                PIC 9(04).
000850         10  WS-BL-DIM-2                PIC 9(04).
000860         10  WS-BL-DIM-3                PIC 9(04).
000870     05  FILLER                        PIC X(04).
000880*
000890*    ESPACO LIVRE (SOBRA) SENDO TESTADO CONTRA OS ITENS PENDENTES
000900*    ANTES DE SER ENFILEIRADO (SO ENTRA NA FILA SE ALGUM ITEM
000910*    PENDENTE AINDA COUBER NELE - REGRA DO NEGOCIO EXP0007).
000920 01  WS-SOBRA-TESTE.
000930     05  WS-TESTE-DIM-1                PIC 9(04).
000940     05  WS-TESTE-DIM-2                PIC 9(04).
000950     05  WS-TESTE-DIM-3                PIC 9(04).
000960     05  FILLER                        PIC X(02).
000970*
000980 01  WS-FLAG-ACHOU-ITEM.
000990     05  WS-FLAG-ACHOU-ITEM-VAL        PIC X(01)  VALUE "N".
001000         88  WS-ACHOU-ITEM-P-BLOCO     VALUE "S".
001010         88  WS-NAO-ACHOU-ITEM-P-BLOCO VALUE "N".
001020     05  FILLER                        PIC X(01).
001030*
001040 01  WS-FLAG-BLOCO-UTIL.
001050     05  WS-FLAG-BLOCO-UTIL-VAL        PIC X(01)  VALUE "N".
001060         88  WS-BLOCO-UTIL             VALUE "S".
001070         88  WS-BLOCO-INUTIL           VALUE "N".
001080     05  FILLER                        PIC X(01).
001090*
001100*    AREA DE COMUNICACAO COM O TESTE DE ENCAIXE (CALL EXPP0910) -
001110*    MESMO LEIAUTE DECLARADO EM EXPP0200 E LIDO POR EXPP0910.
001120 01  LKS-PARAMETRO-FIT.
001130     05  LKS-FIT-ITEM-DIMS.
001140         10  LKS-FIT-ITEM-DIM-1         PIC 9(04).
001150         10  LKS-FIT-ITEM-DIM-2         PIC 9(04).
001160         10  LKS-FIT-ITEM-DIM-3         PIC 9(04).
001170     05  LKS-FIT-ITEM-DIMS-TAB REDEFINES LKS-FIT-ITEM-DIMS.
001180         10  LKS-FIT-ITEM-DIM-VAL       PIC 9(04)  OCCURS 3 TIMES.
001190     05  LKS-FIT-BLOCO-DIMS.
001200         10  LKS-FIT-BLOCO-DIM-1        PIC 9(04).
001210         10  LKS-FIT-BLOCO-DIM-2        PIC 9(04).
001220         10  LKS-FIT-BLOCO-DIM-3        PIC 9(04).
001230     05  LKS-FIT-BLOCO-DIMS-TAB REDEFINES LKS-FIT-BLOCO-DIMS.
001240         10  LKS-FIT-BLOCO-DIM-VAL      PIC 9(04)  OCCURS 3 TIMES.
001250     05  LKS-FIT-RESULTADO              PIC 9(01).
001260         88  LKS-FIT-CABE               VALUE 1.
001270         88  LKS-FIT-NAO-CABE           VALUE 0.
001280     05  FILLER                         PIC X(02).
001290*
001300*    AREA DE COMUNICACAO COM A ROTINA DE MELHOR ENCAIXE (CALL
001310*    EXPP0920) - MESMO LEIAUTE DECLARADO EM EXPP0920.
001320 01  LKS-PARAMETRO-BESTFIT.
001330     05  LKS-BF-ITEM-DIMS.
001340         10  LKS-BF-ITEM-DIM-1          PIC 9(04).
001350         10  LKS-BF-ITEM-DIM-2          PIC 9(04).
001360         10  LKS-BF-ITEM-DIM-3          PIC 9(04).
001370     05  LKS-BF-ITEM-DIMS-TAB REDEFINES LKS-BF-ITEM-DIMS.
001380         10  LKS-BF-ITEM-DIM-VAL        PIC 9(04)  OCCURS 3 TIMES.
001390     05  LKS-BF-BLOCO-DIMS.
001400         10  LKS-BF-BLOCO-DIM-1         PIC 9(04).
001410         10  LKS-BF-BLOCO-DIM-2         PIC 9(04).
001420         10  LKS-BF-BLOCO-DIM-3         PIC 9(04).
001430     05  LKS-BF-BLOCO-DIMS-TAB REDEFINES LKS-BF-BLOCO-DIMS.
001440         10  LKS-BF-BLOCO-DIM-VAL       PIC 9(04)  OCCURS 3 TIMES.
001450     05  LKS-BF-QTD-BLOCOS              PIC 9(01).
001460     05  LKS-BF-BLOCO-RESULT OCCURS 3 TIMES.
001470         10  LKS-BF-RES-DIM-1           PIC 9(04).
001480         10  LKS-BF-RES-DIM-2           PIC 9(04).
001490         10  LKS-BF-RES-DIM-3           PIC 9(04).
001500     05  FILLER                         PIC X(02).
001510*-----------------------------------------------------------------
001520 LINKAGE SECTION.
001530*
001540*    DIMENSOES DA CAIXA JA APROVADA NO PRE-TESTE (EXPP0200/P420) -
001550*    MESMO LEIAUTE DE WS-DIMS-CAIXA-TESTE DECLARADO LA.
001560 01  LK-DIMS-CAIXA.
001570     05  LK-CX-DIM-1                   PIC 9(04).
001580     05  LK-CX-DIM-2                   PIC 9(04).
001590     05  LK-CX-DIM-3                   PIC 9(04).
001600     05  FILLER                        PIC X(02).
001610*
001620     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\OPERAC
001630-        "AO-EXPEDICAO\Copybooks\ExpTabItem.cpy".
001640*
001650     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\OPERAC
001660-        "AO-EXPEDICAO\Copybooks\ExpResultadoSel.cpy".
001670*-----------------------------------------------------------------
001680 PROCEDURE DIVISION USING LK-DIMS-CAIXA
001690                           EXP-TAB-ITEM-GRUPO
001700                           EXP-RESULTADO-SELECAO.
001710*-----------------------------------------------------------------
001720 MAIN-PROCEDURE.
001730*
001740     PERFORM P100-INICIALIZA THRU P100-FIM.
001750     PERFORM P200-PROCESSA-UM-BLOCO THRU P200-FIM
001760             UNTIL WS-QTD-PENDENTE = 0.
001770     GOBACK.
001780*
001790 P100-INICIALIZA.
001800*
001810     MOVE ZERO TO EXP-RES-QTD-PACOTES
001820                  EXP-RES-QTD-ITENS-TOT
001830                  EXP-RES-VOLUME-CAIXA
001840                  EXP-RES-VOLUME-ITENS.
001850     MOVE 1 TO WS-BL-CABECA.
001860     MOVE 0 TO WS-BL-CAUDA.
001870     SET EXP-RES-CAIXA-OK TO TRUE.
001880*
001890     PERFORM P110-ZERA-FLAG-ITEM THRU P110-FIM
001900             VARYING WS-IDX-ITEM FROM 1 BY 1
001910             UNTIL WS-IDX-ITEM > EXP-QTD-ITEM-GRUPO.
001920     MOVE EXP-QTD-ITEM-GRUPO TO WS-QTD-PENDENTE.
001930*
001940 P100-FIM.
001950*
001960 P110-ZERA-FLAG-ITEM.
001970*
001980     SET WS-ITEM-PENDENTE(WS-IDX-ITEM) TO TRUE.
001990*
002000 P110-FIM.
002010*
002020*-----------------------------------------------------------------
002030*    PROCESSA UM UNICO BLOCO DA FRENTE DA FILA (PASSOS A/B/C DO
002040*    METODO): ABRE PACOTE NOVO SE A FILA ESTIVER VAZIA, ENCAIXA O
002050*    PRIMEIRO ITEM PENDENTE QUE COUBER NO BLOCO DA FRENTE, E
002060*    RETIRA ESSE BLOCO DA FILA - TENHA OU NAO ENCAIXADO (EXP0007).
002070*-----------------------------------------------------------------
002080 P200-PROCESSA-UM-BLOCO.
002090*
002100     IF WS-BL-CABECA > WS-BL-CAUDA
002110         PERFORM P210-ABRE-PACOTE THRU P210-FIM
002120     END-IF.
002130     PERFORM P220-ACHA-ITEM-P-BLOCO THRU P220-FIM.
002140     IF WS-ACHOU-ITEM-P-BLOCO
002150         PERFORM P230-EMPACOTA-ACHADO THRU P230-FIM
002160     END-IF.
002170     ADD 1 TO WS-BL-CABECA.
002180*
002190 P200-FIM.
002200*
002210*    PACOTE NOVO = UM UNICO BLOCO LIVRE DO TAMANHO DA CAIXA
002220*    INTEIRA, NO FIM DA FILA (EXP0007). LIMITE DE 9000 POSICOES
002230*    NA FILA - VER WS-FILA-BLOCOS (EXP0094).
002240 P210-ABRE-PACOTE.
002250*
002260     ADD 1 TO WS-BL-CAUDA.
002270     IF WS-BL-CAUDA > 9000
002280         DISPLAY
002290             "*** LIMITE DA FILA DE BLOCOS ULTRAPASSADO ***"
002300         PERFORM P950-ABORTA-COM-ERRO THRU P950-FIM
002310     END-IF.
002320     MOVE LK-CX-DIM-1 TO WS-BL-DIM-1(WS-BL-CAUDA).
002330     MOVE LK-CX-DIM-2 TO WS-BL-DIM-2(WS-BL-CAUDA).
002340     MOVE LK-CX-DIM-3 TO WS-BL-DIM-3(WS-BL-CAUDA).
002350     ADD 1 TO EXP-RES-QTD-PACOTES.
002360*
002370 P210-FIM.
002380*
002390*    VARRE OS ITENS PENDENTES NA ORDEM DO GRUPO (JA FFD) E PARA NO
002400*    PRIMEIRO QUE COUBER NO BLOCO DA FRENTE DA FILA (EXP0007).
002410 P220-ACHA-ITEM-P-BLOCO.
002420*
002430     SET WS-NAO-ACHOU-ITEM-P-BLOCO TO TRUE.
002440     MOVE ZERO TO WS-IDX-ACHADO.
002450     PERFORM P225-TESTA-UM-ITEM THRU P225-FIM
002460             VARYING WS-IDX-ITEM FROM 1 BY 1
002470             UNTIL (WS-IDX-ITEM > EXP-QTD-ITEM-GRUPO)
002480                OR (WS-ACHOU-ITEM-P-BLOCO).
002490*
002500 P220-FIM.
002510*
002520 P225-TESTA-UM-ITEM.
002530*
002540     IF WS-ITEM-PENDENTE(WS-IDX-ITEM)
002550         MOVE EXP-IT-DIM-1(WS-IDX-ITEM) TO LKS-FIT-ITEM-DIM-1
002560         MOVE EXP-IT-DIM-2(WS-IDX-ITEM) TO LKS-FIT-ITEM-DIM-2
002570         MOVE EXP-IT-DIM-3(WS-IDX-ITEM) TO LKS-FIT-ITEM-DIM-3
002580         MOVE WS-BL-DIM-1(WS-BL-CABECA) TO LKS-FIT-BLOCO-DIM-1
002590         MOVE WS-BL-DIM-2(WS-BL-CABECA) TO LKS-FIT-BLOCO-DIM-2
002600         MOVE WS-BL-DIM-3(WS-BL-CABECA) TO LKS-FIT-BLOCO-DIM-3
002610         CALL "EXPP0910" USING LKS-PARAMETRO-FIT
002620         IF LKS-FIT-CABE
002630             MOVE WS-IDX-ITEM TO WS-IDX-ACHADO
002640             SET WS-ACHOU-ITEM-P-BLOCO TO TRUE
002650         END-IF
002660     END-IF.
002670*
002680 P225-FIM.
002690*
002700*-----------------------------------------------------------------
002710*    EMBALA O ITEM ACHADO NO PACOTE ATUAL, CHAMA A ROTINA DE
002720*    MELHOR ENCAIXE PARA CALCULAR AS SOBRAS DO BLOCO DA FRENTE, E
002730*    ENFILEIRA CADA SOBRA QUE AINDA SIRVA PARA ALGUM ITEM PENDENTE
002740*    (EXP0007).
002750*-----------------------------------------------------------------
002760 P230-EMPACOTA-ACHADO.
002770*
002780     ADD 1 TO EXP-RES-QTD-ITENS-TOT.
002790     MOVE EXP-RES-QTD-PACOTES TO
002800             EXP-RES-ITEM-PACOTE(EXP-RES-QTD-ITENS-TOT).
002810     MOVE EXP-IT-SKU(WS-IDX-ACHADO) TO
002820             EXP-RES-ITEM-SKU(EXP-RES-QTD-ITENS-TOT).
002830     SET WS-ITEM-JA-EMPACOTADO(WS-IDX-ACHADO) TO TRUE.
002840     SUBTRACT 1 FROM WS-QTD-PENDENTE.
002850*
002860     MOVE EXP-IT-DIM-1(WS-IDX-ACHADO) TO LKS-BF-ITEM-DIM-1.
002870     MOVE EXP-IT-DIM-2(WS-IDX-ACHADO) TO LKS-BF-ITEM-DIM-2.
002880     MOVE EXP-IT-DIM-3(WS-IDX-ACHADO) TO LKS-BF-ITEM-DIM-3.
002890     MOVE WS-BL-DIM-1(WS-BL-CABECA)   TO LKS-BF-BLOCO-DIM-1.
002900     MOVE WS-BL-DIM-2(WS-BL-CABECA)   TO LKS-BF-BLOCO-DIM-2.
002910     MOVE WS-BL-DIM-3(WS-BL-CABECA)   TO LKS-BF-BLOCO-DIM-3.
002920     CALL "EXPP0920" USING LKS-PARAMETRO-BESTFIT.
002930*
002940     IF LKS-BF-QTD-BLOCOS > 0
002950         PERFORM P240-ENFILEIRA-SOBRA THRU P240-FIM
002960                 VARYING WS-K FROM 1 BY 1
002970                 UNTIL WS-K > LKS-BF-QTD-BLOCOS
002980     END-IF.
002990*
003000 P230-FIM.
003010*
003020*    UMA SOBRA SO ENTRA NA FILA SE PELO MENOS UM ITEM AINDA
003030*    PENDENTE COUBER NELA - SENAO E ESPACO MORTO, NEM VALE A PENA
003040*    GUARDAR (REGRA DO NEGOCIO, EXP0007). LIMITE DE 9000 POSICOES
003050*    NA FILA - VER WS-FILA-BLOCOS (EXP0094).
003060 P240-ENFILEIRA-SOBRA.
003070*
003080     SET WS-BLOCO-INUTIL TO TRUE.
003090     MOVE LKS-BF-RES-DIM-1(WS-K) TO WS-TESTE-DIM-1.
003100     MOVE LKS-BF-RES-DIM-2(WS-K) TO WS-TESTE-DIM-2.
003110     MOVE LKS-BF-RES-DIM-3(WS-K) TO WS-TESTE-DIM-3.
003120     PERFORM P250-TESTA-SOBRA-CONTRA-ITEM THRU P250-FIM
003130             VARYING WS-IDX-ITEM FROM 1 BY 1
003140             UNTIL (WS-IDX-ITEM > EXP-QTD-ITEM-GRUPO)
003150                OR (WS-BLOCO-UTIL).
003160     IF WS-BLOCO-UTIL
003170         ADD 1 TO WS-BL-CAUDA
003180         IF WS-BL-CAUDA > 9000
003190             DISPLAY
003200                 "*** LIMITE DA FILA DE BLOCOS ULTRAPASSADO ***"
003210             PERFORM P950-ABORTA-COM-ERRO THRU P950-FIM
003220         END-IF
003230         MOVE WS-TESTE-DIM-1 TO WS-BL-DIM-1(WS-BL-CAUDA)
003240         MOVE WS-TESTE-DIM-2 TO WS-BL-DIM-2(WS-BL-CAUDA)
003250         MOVE WS-TESTE-DIM-3 TO WS-BL-DIM-3(WS-BL-CAUDA)
003260     END-IF.
003270*
003280 P240-FIM.
003290*
003300 P250-TESTA-SOBRA-CONTRA-ITEM.
003310*
003320     IF WS-ITEM-PENDENTE(WS-IDX-ITEM)
003330         MOVE EXP-IT-DIM-1(WS-IDX-ITEM) TO LKS-FIT-ITEM-DIM-1
003340         MOVE EXP-IT-DIM-2(WS-IDX-ITEM) TO LKS-FIT-ITEM-DIM-2
003350         MOVE EXP-IT-DIM-3(WS-IDX-ITEM) TO LKS-FIT-ITEM-DIM-3
003360         MOVE WS-TESTE-DIM-1 TO LKS-FIT-BLOCO-DIM-1
003370         MOVE WS-TESTE-DIM-2 TO LKS-FIT-BLOCO-DIM-2
003380         MOVE WS-TESTE-DIM-3 TO LKS-FIT-BLOCO-DIM-3
003390         CALL "EXPP0910" USING LKS-PARAMETRO-FIT
003400         IF LKS-FIT-CABE
003410             SET WS-BLOCO-UTIL TO TRUE
003420         END-IF
003430     END-IF.
003440*
003450 P250-FIM.
003460*
003470*-----------------------------------------------------------------
003480*    ENCERRAMENTO POR ERRO - A FILA DE BLOCOS ESTOUROU A SUA
003490*    CAPACIDADE MAXIMA (EXP0094).
003500*-----------------------------------------------------------------
003510 P950-ABORTA-COM-ERRO.
003520*
003530     MOVE 16 TO RETURN-CODE.
003540     STOP RUN.
003550*
003560 P950-FIM.
